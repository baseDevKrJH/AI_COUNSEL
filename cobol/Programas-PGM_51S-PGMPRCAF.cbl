000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMPRCAF.
000300 AUTHOR.        R TORRES BRIZUELA.
000400 INSTALLATION.  GERENCIA DE ASESORIA AL CLIENTE.
000500 DATE-WRITTEN.  1989-03-01.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GERENCIA DE ASESORIA AL CLIENTE.
000800***************************************************************
000900*     (PGMPRCAF) PASE DE PREDICCION DE PROXIMA CONSULTA       *
001000*     ===========================================             *
001100*     - TOMA EL HISTORICO YA ANALIZADO POR PGMANCAF            *
001200*       (COUNSEL-HISTORY-IN) Y LO ORDENA POR ASESOR            *
001300*       ASCENDENTE / FECHA DESCENDENTE.                        *
001400*     - POR CADA ASESOR (CORTE DE CONTROL SOBRE EL ID DE       *
001500*       ASESOR) ACUMULA, RECORRIENDO SU HISTORIAL UNA SOLA     *
001600*       VEZ EN ORDEN DESCENDENTE DE FECHA:                     *
001700*          - FRECUENCIA DE TIPO DE CONSULTA.                   *
001800*          - FRECUENCIA DE PALABRA CLAVE.                      *
001900*          - SUMA DE DIAS ENTRE CONSULTAS CONSECUTIVAS.        *
002000*     - CON ESO DETERMINA EL TIPO DE PROXIMA CONSULTA          *
002100*       PREDICHO, EL INTERVALO PROMEDIO (EN DIAS, 1 DECIMAL)   *
002200*       Y LAS TOP-5 PALABRAS CLAVE ESPERADAS, Y GRABA TODO      *
002300*       ESO SOLO SOBRE LA CONSULTA MAS RECIENTE DE CADA         *
002400*       ASESOR EN COUNSEL-HISTORY-OUT.                         *
002500*     - OPCIONALMENTE EMITE UN LISTADO (DDLISTA) CON EL        *
002600*       DETALLE DE FRECUENCIA DE PALABRA CLAVE POR ASESOR.     *
002700***************************************************************
002800*     BITACORA DE CAMBIOS
002900*    -------------------
003000*    1989-03-01 RTB TKT-CNS-003 ALTA INICIAL: ORDENAMIENTO Y      CNS-003 
003100*                              CORTE DE CONTROL POR ASESOR        CNS-003 
003200*                              (ESQUELETO, SIN ACUMULADORES).     CNS-003 
003300*    1989-06-12 RTB TKT-CNS-006 SE INCORPORA LA FRECUENCIA DE     CNS-006 
003400*                              TIPO DE CONSULTA.                  CNS-006 
003500*    1989-09-20 MGQ TKT-CNS-008 SE INCORPORA LA FRECUENCIA DE     CNS-008 
003600*                              PALABRA CLAVE (VIA UNSTRING        CNS-008 
003700*                              SOBRE LA LISTA SEPARADA POR ", "). CNS-008 
003800*    1990-04-22 RTB TKT-CNS-009 SE INCORPORA EL CALCULO DE        CNS-009 
003900*                              INTERVALO PROMEDIO (RUTINA DE      CNS-009 
004000*                              FECHA JULIANA PROPIA, SIN          CNS-009 
004100*                              DEPENDER DE NINGUNA FUNCION        CNS-009 
004200*                              INTRINSECA DEL COMPILADOR).        CNS-009 
004300*    1990-11-05 MGQ TKT-CNS-013 SE AGREGA EL LISTADO OPCIONAL     CNS-013 
004400*                              DE FRECUENCIA DE PALABRA CLAVE     CNS-013 
004500*                              POR ASESOR (DDLISTA).              CNS-013 
004600*    1996-01-18 HCO TKT-CNS-027 REVISION GENERAL DE NOMBRES DE    CNS-027 
004700*                              CAMPOS DE TRABAJO POR PEDIDO DE    CNS-027 
004800*                              AUDITORIA DE SISTEMAS.             CNS-027 
004900*    1999-01-08 HCO TKT-CNS-031 REVISION Y2K DEL PROGRAMA: LA     CNS-031 
005000*                              RUTINA DE FECHA JULIANA YA         CNS-031 
005100*                              TRABAJABA CON AñO DE 4 POSICIONES CNS-031 
005200*                              DESDE EL ALTA. SIN CAMBIOS DE      CNS-031 
005300*                              CODIGO, SE DEJA CONSTANCIA.        CNS-031 
005400*    2003-09-11 HCO TKT-CNS-039 SE CORRIGE EL DESEMPATE DE        CNS-039
005500*                              TOP-5 PALABRAS CLAVE, QUE NO       CNS-039
005600*                              RESPETABA EL ORDEN DE PRIMERA      CNS-039
005700*                              APARICION EN CASO DE EMPATE.       CNS-039
005800*    2006-03-27 HCO TKT-CNS-041 SE CORRIGE 2180-CONVERTIR-FECHA:  CNS-041
005900*                              LOS 3 TERMINOS DE BISIESTOS        CNS-041
006000*                              ACUMULADOS (/4 /100 /400) SE       CNS-041
006100*                              SUMABAN DENTRO DE UN MISMO         CNS-041
006200*                              COMPUTE Y COBOL SOLO TRUNCA AL     CNS-041
006300*                              FINAL; QUEDABA MAL EL PROMEDIO DE  CNS-041
006400*                              INTERVALO EN MUCHAS FECHAS. AHORA  CNS-041
006500*                              CADA TERMINO SE TRUNCA POR         CNS-041
006600*                              SEPARADO ANTES DE COMBINARSE.      CNS-041
006700*    2006-08-14 HCO TKT-CNS-042 SE PASA CNS-PREDICTED-INTERVAL /  CNS-042
006800*                              SRT-PREDICTED-INTERVAL A COMP-3,   CNS-042
006900*                              IGUAL QUE TODO CAMPO V9x DEL       CNS-042
007000*                              RESTO DEL SISTEMA (VER             CNS-042
007100*                              COPY_CCONS); SE ELIMINA LA VISTA   CNS-042
007200*                              ENTERA REDEFINES QUE NO SE USABA.  CNS-042
007300***************************************************************
007400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100
008200     SELECT HISTIN   ASSIGN DDHISTIN
008300            FILE STATUS IS FS-HISTIN.
008400
008500     SELECT HISTOUT  ASSIGN DDHISTOU
008600            FILE STATUS IS FS-HISTOU.
008700
008800     SELECT LISTADO  ASSIGN DDLISTA
008900            FILE STATUS IS FS-LISTADO.
009000
009100     SELECT WORKORD  ASSIGN DDWKORD.
009200
009300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009400 DATA DIVISION.
009500 FILE SECTION.
009600
009700 FD  HISTIN
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORDING MODE IS F.
010000 01  REG-HISTIN.
010100     05  REG-HISTIN-DATOS    PIC X(996).
010200     05  FILLER              PIC X(004).
010300
010400 FD  HISTOUT
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  REG-HISTOUT.
010800     05  REG-HISTOUT-DATOS   PIC X(996).
010900     05  FILLER              PIC X(004).
011000
011100 FD  LISTADO
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-LISTADO.
011500     05  REG-LISTADO-TEXTO   PIC X(096).
011600     05  FILLER              PIC X(004).
011700
011800*     1989-03-01 RTB TKT-CNS-003 REGISTRO DE TRABAJO DEL SORT,
011900*                              MISMA FORMA Y LARGO QUE LA
012000*                              CONSULTA (COPY CCONS) PARA QUE
012100*                              EL RETURN PUEDA RECONSTRUIRLA.
012200 SD  WORKORD.
012300 01  WORK-REG.
012400     05  SRT-COUNSEL-ID          PIC 9(09).
012500     05  SRT-COUNSELOR-ID        PIC X(10).
012600     05  SRT-CUSTOMER-ID         PIC X(10).
012700     05  SRT-CONTENT-TEXT        PIC X(500).
012800     05  SRT-COUNSEL-DATE        PIC 9(08).
012900     05  SRT-PRODUCT-INFO        PIC X(30).
013000     05  SRT-ANALYSIS-TYPE       PIC X(10).
013100     05  SRT-ANALYSIS-SENTIMENT  PIC X(04).
013200     05  SRT-ANALYSIS-KEYWORDS   PIC X(200).
013300     05  SRT-PREDICTED-TYPE      PIC X(10).
013400     05  SRT-PREDICTED-INTERVAL  PIC 9(04)V9(01) COMP-3.
013500     05  SRT-PREDICTED-KEYWORDS  PIC X(200).
013600     05  FILLER                  PIC X(006).
013700
013800 WORKING-STORAGE SECTION.
013900*=======================*
014000
014100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
014200
014300*---- FILE STATUS -----------------------------------------------
014400 77  FS-HISTIN                  PIC XX      VALUE SPACES.
014500 77  FS-HISTOU                  PIC XX      VALUE SPACES.
014600 77  FS-LISTADO                 PIC XX      VALUE SPACES.
014700
014800*---- SWITCH DE FIN DEL SORT --------------------------------
014900 77  WS-SW-ORDENADO             PIC X(01)   VALUE 'N'.
015000     88  WS-FIN-ORDENADO                     VALUE 'S'.
015100
015200*---- SWITCH PRIMER REGISTRO DEL HISTORIAL COMPLETO ----------
015300 77  WS-SW-PRIMER-REG           PIC X(01)   VALUE 'S'.
015400
015500*//// COPY PARA LA ESTRUCTURA DE LA CONSULTA /////////////////
015600     COPY CCONS.
015700
015800*---- GRABA EL CONSEJERO ANTERIOR PARA DETECTAR EL CORTE -----
015900 77  WS-CONSEJERO-ANTERIOR      PIC X(10)   VALUE SPACES.
016000
016100*---- GUARDA LA CONSULTA MAS RECIENTE DEL ASESOR EN CURSO, ---
016200*---- QUE ES LA UNICA QUE SE GRABA EN COUNSEL-HISTORY-OUT -----
016300 77  WS-REG-CONSEJERO-PRIMERO   PIC X(1000) VALUE SPACES.
016400
016500*---- CONTADORES DEL CORTE (TODOS COMP) -----------------------
016600 77  WS-CANT-REG-CONSEJERO      PIC 9(05)   COMP VALUE ZEROS.
016700 77  WS-CANT-REG-TOTAL          PIC 9(07)   COMP VALUE ZEROS.
016800 77  WS-CANT-CONSEJEROS         PIC 9(05)   COMP VALUE ZEROS.
016900
017000*---- ACUMULADOR DE INTERVALO (SUMA DE DIFERENCIAS EN DIAS) --
017100 77  WS-SUMA-INTERVALO          PIC 9(07)   COMP VALUE ZEROS.
017200 77  WS-DIAS-JUL-ANTERIOR       PIC 9(07)   COMP VALUE ZEROS.
017300 77  WS-DIAS-JULIANOS           PIC 9(07)   COMP VALUE ZEROS.
017400 77  WS-DIF-DIAS                PIC S9(07)  COMP VALUE ZEROS.
017500
017600*---- RUTINA PROPIA DE FECHA JULIANA (SIN FUNCION INTRINSECA) -
017700 77  WS-SW-BISIESTO             PIC X(01)   VALUE 'N'.
017800 77  WS-RESTO-4                 PIC 9(02)   COMP VALUE ZEROS.
017900 77  WS-RESTO-100                PIC 9(02)  COMP VALUE ZEROS.
018000 77  WS-RESTO-400                PIC 9(03)  COMP VALUE ZEROS.
018100*    2006-03-27 HCO TKT-CNS-041 CADA TERMINO DE DIAS BISIESTOS
018200*                              ACUMULADOS (/4, /100, /400) SE
018300*                              TRUNCA POR SEPARADO EN SU PROPIO
018400*                              COMP ANTES DE COMBINARSE; NO SE
018500*                              PUEDE SUMAR/RESTAR DENTRO DE UN
018600*                              SOLO COMPUTE PORQUE AHI COBOL
018700*                              TRUNCA UNA SOLA VEZ AL FINAL.
018800 77  WS-LEAP-4                  PIC 9(04)   COMP VALUE ZEROS.
018900 77  WS-LEAP-100                PIC 9(04)   COMP VALUE ZEROS.
019000 77  WS-LEAP-400                PIC 9(04)   COMP VALUE ZEROS.
019100
019200*     TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (AñO NO
019300*     BISIESTO); EL BISIESTO SE CORRIGE APARTE EN 2185.
019400 01  WS-TAB-ACUM-MES-INIC.
019500     05  FILLER   PIC 9(03) VALUE 000.
019600     05  FILLER   PIC 9(03) VALUE 031.
019700     05  FILLER   PIC 9(03) VALUE 059.
019800     05  FILLER   PIC 9(03) VALUE 090.
019900     05  FILLER   PIC 9(03) VALUE 120.
020000     05  FILLER   PIC 9(03) VALUE 151.
020100     05  FILLER   PIC 9(03) VALUE 181.
020200     05  FILLER   PIC 9(03) VALUE 212.
020300     05  FILLER   PIC 9(03) VALUE 243.
020400     05  FILLER   PIC 9(03) VALUE 273.
020500     05  FILLER   PIC 9(03) VALUE 304.
020600     05  FILLER   PIC 9(03) VALUE 334.
020700 01  WS-TAB-ACUM-MES REDEFINES WS-TAB-ACUM-MES-INIC.
020800     05  WS-ACUM-MES OCCURS 12 TIMES PIC 9(03).
020900
021000*---- INDICES DE RECORRIDO DE TABLAS (TODOS COMP) -------------
021100 77  WS-CAT-IDX                 PIC 9(02)   COMP VALUE ZEROS.
021200 77  WS-FRASE-IDX               PIC 9(02)   COMP VALUE ZEROS.
021300 77  WS-MEJOR-CONT              PIC 9(04)   COMP VALUE ZEROS.
021400 77  WS-MEJOR-TIPO-IDX          PIC 9(01)   COMP VALUE ZEROS.
021500 77  WS-MEJOR-KW-IDX            PIC 9(02)   COMP VALUE ZEROS.
021600
021700*---- TIPO POR DEFECTO CUANDO NINGUNA CATEGORIA SE PUNTUO -----
021800 77  WS-TIPO-GENERAL            PIC X(10)   VALUE '일반상담'.
021900
022000*---- SWITCHES DE BUSQUEDA EN TABLAS --------------------------
022100 77  WS-SW-TIPO-EXISTE          PIC X(01)   VALUE 'N'.
022200 77  WS-SW-KW-EXISTE            PIC X(01)   VALUE 'N'.
022300
022400*---- TABLA DE FRECUENCIA DE TIPO DE CONSULTA (5 CATEGORIAS) --
022500 77  WS-TIPO-CANT               PIC 9(01)   COMP VALUE ZEROS.
022600 01  WS-TAB-TIPO.
022700     05  WS-TIPO-ENTRY OCCURS 5 TIMES.
022800         10  WS-TIPO-NOMBRE     PIC X(10).
022900         10  WS-TIPO-CONT       PIC 9(04)   COMP.
023000         10  FILLER             PIC X(02).
023100*    1996-01-18 HCO TKT-CNS-027 VISTA CRUDA DE LA FILA PARA    CNS-027
023200*                              EL BLANQUEO RAPIDO AL CORTE DE  CNS-027
023300*                              ASESOR (VER 2200-CORTE).        CNS-027
023400 01  WS-TAB-TIPO-R REDEFINES WS-TAB-TIPO.
023500     05  WS-TIPO-ENTRY-CRUDA OCCURS 5 TIMES PIC X(16).
023600
023700*---- TABLA DE FRECUENCIA DE PALABRA CLAVE --------------------
023800 77  WS-KWFREQ-CANT             PIC 9(02)   COMP VALUE ZEROS.
023900 01  WS-TAB-KWFREQ.
024000     05  WS-KWFREQ-ENTRY OCCURS 60 TIMES.
024100         10  WS-KWFREQ-TEXTO    PIC X(20).
024200         10  WS-KWFREQ-CONT     PIC 9(04)   COMP.
024300         10  WS-KWFREQ-LARGO    PIC 9(02)   COMP.
024400         10  WS-KWFREQ-USADO    PIC X(01).
024500         10  FILLER             PIC X(01).
024600*    1996-01-18 HCO TKT-CNS-027 VISTA CRUDA DE LA FILA PARA    CNS-027
024700*                              EL BLANQUEO RAPIDO AL CORTE DE  CNS-027
024800*                              ASESOR (VER 2200-CORTE).        CNS-027
024900 01  WS-TAB-KWFREQ-R REDEFINES WS-TAB-KWFREQ.
025000     05  WS-KWFREQ-ENTRY-CRUDA OCCURS 60 TIMES PIC X(28).
025100
025200*---- TABLA DE LAS TOP-5 PALABRAS CLAVE PREDICHAS --------------
025300 77  WS-TOP-CANT                PIC 9(01)   COMP VALUE ZEROS.
025400 01  WS-TAB-TOP.
025500     05  WS-TOP-ENTRY OCCURS 5 TIMES.
025600         10  WS-TOP-IDX         PIC 9(02)   COMP.
025700         10  FILLER             PIC X(02).
025800
025900*---- CAMPOS DE TRABAJO PARA EL UNSTRING DE PALABRAS CLAVE ----
026000 77  WS-PUNTERO                 PIC 9(03)   COMP VALUE 1.
026100 77  WS-TOKEN                   PIC X(20)   VALUE SPACES.
026200 77  WS-TOK-LARGO               PIC 9(02)   COMP VALUE ZEROS.
026300 77  WS-POS-SALIDA-PRED         PIC 9(03)   COMP VALUE ZEROS.
026400
026500*//// AREAS DE IMPRESION DEL LISTADO OPCIONAL (DDLISTA) ////////
026600 01  IMP-ENCABEZADO.
026700     05  FILLER   PIC X(54) VALUE
026800         'LISTADO DE PREDICCION DE PROXIMA CONSULTA POR ASESOR'.
026900     05  FILLER   PIC X(42) VALUE SPACES.
027000
027100 01  IMP-LINEA-CONSEJERO.
027200     05  FILLER        PIC X(10) VALUE 'ASESOR: '.
027300     05  IMP-CONSEJERO PIC X(10).
027400     05  FILLER        PIC X(04) VALUE SPACES.
027500     05  FILLER        PIC X(14) VALUE 'TIPO PREDICHO:'.
027600     05  IMP-TIPO-PRED PIC X(10).
027700     05  FILLER        PIC X(04) VALUE SPACES.
027800     05  FILLER        PIC X(16) VALUE 'INTERVALO(DIAS):'.
027900     05  IMP-INTERVALO PIC ZZZ9.9.
028000     05  FILLER        PIC X(22) VALUE SPACES.
028100
028200 01  IMP-LINEA-KEYWORD.
028300     05  FILLER        PIC X(04) VALUE '  - '.
028400     05  IMP-KEYWORD   PIC X(20).
028500     05  FILLER        PIC X(02) VALUE ' ('.
028600     05  IMP-KW-CONT   PIC ZZZ9.
028700     05  FILLER        PIC X(04) VALUE '회) '.
028800     05  FILLER        PIC X(62) VALUE SPACES.
028900
029000 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
029100
029200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
029300 PROCEDURE DIVISION.
029400
029500 MAIN-PROGRAM-I.
029600
029700     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
029800
029900     SORT WORKORD
030000         ON ASCENDING  KEY SRT-COUNSELOR-ID OF WORK-REG
030100            DESCENDING KEY SRT-COUNSEL-DATE OF WORK-REG
030200         USING HISTIN
030300         OUTPUT PROCEDURE IS 2000-PROCESAR-ORDENADO-I
030400                          THRU 2000-PROCESAR-ORDENADO-F
030500
030600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
030700
030800 MAIN-PROGRAM-F. GOBACK.
030900
031000
031100*---- APERTURA DE LOS ARCHIVOS DE SALIDA (HISTIN LO ABRE/ -----
031200*---- CIERRA EL PROPIO VERBO SORT CON LA CLAUSULA USING) -------
031300 1000-INICIO-I.
031400
031500     OPEN OUTPUT HISTOUT
031600     IF FS-HISTOU IS NOT EQUAL '00' THEN
031700        DISPLAY '* ERROR EN OPEN COUNSEL-HISTORY-OUT = ' FS-HISTOU
031800        MOVE 9999 TO RETURN-CODE
031900     END-IF
032000
032100     OPEN OUTPUT LISTADO
032200     IF FS-LISTADO IS NOT EQUAL '00' THEN
032300        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
032400        MOVE 9999 TO RETURN-CODE
032500     END-IF
032600
032700     MOVE SPACES TO REG-LISTADO
032800     MOVE IMP-ENCABEZADO TO REG-LISTADO-TEXTO
032900     WRITE REG-LISTADO.
033000
033100 1000-INICIO-F. EXIT.
033200
033300
033400*---- PROCEDIMIENTO DE SALIDA DEL SORT: RECIBE LOS REGISTROS --
033500*---- YA ORDENADOS (ASESOR ASC / FECHA DESC) Y HACE EL CORTE ---
033600*---- DE CONTROL POR ASESOR -------------------------------------
033700 2000-PROCESAR-ORDENADO-I.
033800
033900     PERFORM 2005-DEVOLVER-I THRU 2005-DEVOLVER-F
034000
034100     PERFORM 2010-CONTROL-REGISTRO-I THRU 2010-CONTROL-REGISTRO-F
034200        UNTIL WS-FIN-ORDENADO
034300
034400     IF WS-SW-PRIMER-REG = 'N'
034500        PERFORM 2200-CORTE-CONSEJERO-I THRU 2200-CORTE-CONSEJERO-F
034600     END-IF.
034700
034800 2000-PROCESAR-ORDENADO-F. EXIT.
034900
035000 2005-DEVOLVER-I.
035100
035200     RETURN WORKORD INTO CNS-REG-CONSULTA
035300        AT END
035400           SET WS-FIN-ORDENADO TO TRUE
035500     END-RETURN.
035600
035700 2005-DEVOLVER-F. EXIT.
035800
035900*     2003-09-11 HCO TKT-CNS-039 CONFIRMADO: EL REGISTRO QUE
036000*                              QUEDA GUARDADO EN
036100*                              WS-REG-CONSEJERO-PRIMERO ES EL
036200*                              PRIMERO DE CADA GRUPO, O SEA EL
036300*                              DE FECHA MAS RECIENTE.
036400 2010-CONTROL-REGISTRO-I.
036500
036600     IF WS-SW-PRIMER-REG = 'S'
036700        MOVE 'N' TO WS-SW-PRIMER-REG
036800        MOVE CNS-COUNSELOR-ID TO WS-CONSEJERO-ANTERIOR
036900        MOVE CNS-REG-CONSULTA TO WS-REG-CONSEJERO-PRIMERO
037000     ELSE
037100        IF CNS-COUNSELOR-ID NOT = WS-CONSEJERO-ANTERIOR
037200           PERFORM 2200-CORTE-CONSEJERO-I
037300              THRU 2200-CORTE-CONSEJERO-F
037400           MOVE CNS-COUNSELOR-ID TO WS-CONSEJERO-ANTERIOR
037500           MOVE CNS-REG-CONSULTA TO WS-REG-CONSEJERO-PRIMERO
037600        END-IF
037700     END-IF
037800
037900     PERFORM 2100-ACUM-REGISTRO-I THRU 2100-ACUM-REGISTRO-F
038000
038100     PERFORM 2005-DEVOLVER-I THRU 2005-DEVOLVER-F.
038200
038300 2010-CONTROL-REGISTRO-F. EXIT.
038400
038500
038600*---- ACUMULA LOS 3 TOTALES DEL ASESOR EN CURSO CON EL --------
038700*---- REGISTRO ACTUAL (YA EN ORDEN DE FECHA DESCENDENTE) -------
038800 2100-ACUM-REGISTRO-I.
038900
039000     ADD 1 TO WS-CANT-REG-CONSEJERO
039100     ADD 1 TO WS-CANT-REG-TOTAL
039200
039300     PERFORM 2180-CONVERTIR-FECHA-I THRU 2180-CONVERTIR-FECHA-F
039400
039500     IF WS-CANT-REG-CONSEJERO > 1
039600        COMPUTE WS-DIF-DIAS =
039700                WS-DIAS-JUL-ANTERIOR - WS-DIAS-JULIANOS
039800        IF WS-DIF-DIAS < 0
039900           COMPUTE WS-DIF-DIAS = WS-DIF-DIAS * -1
040000        END-IF
040100        ADD WS-DIF-DIAS TO WS-SUMA-INTERVALO
040200     END-IF
040300     MOVE WS-DIAS-JULIANOS TO WS-DIAS-JUL-ANTERIOR
040400
040500     IF CNS-ANALYSIS-TYPE NOT = SPACES
040600        PERFORM 2110-ACUM-TIPO-I THRU 2110-ACUM-TIPO-F
040700     END-IF
040800
040900     IF CNS-ANALYSIS-KEYWORDS NOT = SPACES
041000        PERFORM 2150-ACUM-PALABRAS-I THRU 2150-ACUM-PALABRAS-F
041100     END-IF.
041200
041300 2100-ACUM-REGISTRO-F. EXIT.
041400
041500*---- FRECUENCIA DE TIPO DE CONSULTA ----------------------------
041600 2110-ACUM-TIPO-I.
041700
041800     MOVE 'N' TO WS-SW-TIPO-EXISTE
041900
042000     IF WS-TIPO-CANT > 0
042100        PERFORM 2115-BUSCAR-TIPO-I THRU 2115-BUSCAR-TIPO-F
042200           VARYING WS-CAT-IDX FROM 1 BY 1
042300           UNTIL WS-CAT-IDX > WS-TIPO-CANT
042400              OR WS-SW-TIPO-EXISTE = 'S'
042500     END-IF
042600
042700     IF WS-SW-TIPO-EXISTE = 'S'
042800        ADD 1 TO WS-TIPO-CONT(WS-CAT-IDX)
042900     ELSE
043000        IF WS-TIPO-CANT < 5
043100           ADD 1 TO WS-TIPO-CANT
043200           MOVE CNS-ANALYSIS-TYPE TO WS-TIPO-NOMBRE(WS-TIPO-CANT)
043300           MOVE 1 TO WS-TIPO-CONT(WS-TIPO-CANT)
043400        END-IF
043500     END-IF.
043600
043700 2110-ACUM-TIPO-F. EXIT.
043800
043900 2115-BUSCAR-TIPO-I.
044000
044100     IF WS-TIPO-NOMBRE(WS-CAT-IDX) = CNS-ANALYSIS-TYPE
044200        MOVE 'S' TO WS-SW-TIPO-EXISTE
044300     END-IF.
044400
044500 2115-BUSCAR-TIPO-F. EXIT.
044600
044700
044800*---- FRECUENCIA DE PALABRA CLAVE (SE PARTE LA LISTA ------------
044900*---- ANALYSIS-KEYWORDS CON UNSTRING SOBRE EL DELIMITADOR ", ") -
045000 2150-ACUM-PALABRAS-I.
045100
045200     MOVE 1 TO WS-PUNTERO
045300     PERFORM 2155-EXTRAER-TOKEN-I THRU 2155-EXTRAER-TOKEN-F
045400        UNTIL WS-PUNTERO > 200.
045500
045600 2150-ACUM-PALABRAS-F. EXIT.
045700
045800 2155-EXTRAER-TOKEN-I.
045900
046000     MOVE SPACES TO WS-TOKEN
046100     MOVE ZEROS  TO WS-TOK-LARGO
046200     UNSTRING CNS-ANALYSIS-KEYWORDS DELIMITED BY ', '
046300         INTO WS-TOKEN
046400         COUNT IN WS-TOK-LARGO
046500         WITH POINTER WS-PUNTERO
046600
046700     IF WS-TOKEN NOT = SPACES
046800        PERFORM 2160-ACUM-UNA-PALABRA-I
046900           THRU 2160-ACUM-UNA-PALABRA-F
047000     ELSE
047100        MOVE 201 TO WS-PUNTERO
047200     END-IF.
047300
047400 2155-EXTRAER-TOKEN-F. EXIT.
047500
047600 2160-ACUM-UNA-PALABRA-I.
047700
047800     MOVE 'N' TO WS-SW-KW-EXISTE
047900
048000     IF WS-KWFREQ-CANT > 0
048100        PERFORM 2165-BUSCAR-KWFREQ-I THRU 2165-BUSCAR-KWFREQ-F
048200           VARYING WS-CAT-IDX FROM 1 BY 1
048300           UNTIL WS-CAT-IDX > WS-KWFREQ-CANT
048400              OR WS-SW-KW-EXISTE = 'S'
048500     END-IF
048600
048700     IF WS-SW-KW-EXISTE = 'S'
048800        ADD 1 TO WS-KWFREQ-CONT(WS-CAT-IDX)
048900     ELSE
049000        IF WS-KWFREQ-CANT < 60
049100           ADD 1 TO WS-KWFREQ-CANT
049200           MOVE WS-TOKEN     TO WS-KWFREQ-TEXTO(WS-KWFREQ-CANT)
049300           MOVE WS-TOK-LARGO TO WS-KWFREQ-LARGO(WS-KWFREQ-CANT)
049400           MOVE 1            TO WS-KWFREQ-CONT(WS-KWFREQ-CANT)
049500        END-IF
049600     END-IF.
049700
049800 2160-ACUM-UNA-PALABRA-F. EXIT.
049900
050000 2165-BUSCAR-KWFREQ-I.
050100
050200     IF WS-KWFREQ-TEXTO(WS-CAT-IDX) = WS-TOKEN
050300        MOVE 'S' TO WS-SW-KW-EXISTE
050400     END-IF.
050500
050600 2165-BUSCAR-KWFREQ-F. EXIT.
050700
050800
050900*---- RUTINA PROPIA DE FECHA JULIANA, SIN USAR NINGUNA -----------
051000*---- FUNCION INTRINSECA DEL COMPILADOR (SOLO ARITMETICA --------
051100*---- ENTERA); CONVIERTE LA FECHA DEL REGISTRO ACTUAL A UN -------
051200*---- NUMERO DE DIA ABSOLUTO EN WS-DIAS-JULIANOS -----------------
051300 2180-CONVERTIR-FECHA-I.
051400
051500*    2006-03-27 HCO TKT-CNS-041 LOS 3 TERMINOS DE BISIESTOS
051600*                              ACUMULADOS SE CALCULAN CADA UNO
051700*                              EN SU PROPIO COMPUTE (VER
051800*                              WS-LEAP-4/100/400 ARRIBA) ANTES
051900*                              DE ARMAR WS-DIAS-JULIANOS.
052000     COMPUTE WS-LEAP-4   = (CNS-FECHA-AAAA - 1) / 4
052100     COMPUTE WS-LEAP-100 = (CNS-FECHA-AAAA - 1) / 100
052200     COMPUTE WS-LEAP-400 = (CNS-FECHA-AAAA - 1) / 400
052300
052400     COMPUTE WS-DIAS-JULIANOS =
052500             (CNS-FECHA-AAAA - 1) * 365
052600           + WS-LEAP-4
052700           - WS-LEAP-100
052800           + WS-LEAP-400
052900           + WS-ACUM-MES(CNS-FECHA-MM)
053000           + CNS-FECHA-DD
053100
053200     IF CNS-FECHA-MM > 2
053300        PERFORM 2185-VERIF-BISIESTO-I THRU 2185-VERIF-BISIESTO-F
053400        IF WS-SW-BISIESTO = 'S'
053500           ADD 1 TO WS-DIAS-JULIANOS
053600        END-IF
053700     END-IF.
053800
053900 2180-CONVERTIR-FECHA-F. EXIT.
054000
054100 2185-VERIF-BISIESTO-I.
054200
054300     MOVE 'N' TO WS-SW-BISIESTO
054400     COMPUTE WS-RESTO-4   = CNS-FECHA-AAAA -
054500             ((CNS-FECHA-AAAA / 4) * 4)
054600     COMPUTE WS-RESTO-100 = CNS-FECHA-AAAA -
054700             ((CNS-FECHA-AAAA / 100) * 100)
054800     COMPUTE WS-RESTO-400 = CNS-FECHA-AAAA -
054900             ((CNS-FECHA-AAAA / 400) * 400)
055000
055100     IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0 OR
055200        WS-RESTO-400 = 0)
055300        MOVE 'S' TO WS-SW-BISIESTO
055400     END-IF.
055500
055600 2185-VERIF-BISIESTO-F. EXIT.
055700
055800
055900*---- CIERRE DEL GRUPO DE UN ASESOR: DETERMINA LA PREDICCION, --
056000*---- LA GRABA SOBRE LA CONSULTA MAS RECIENTE Y REINICIA LOS ----
056100*---- 3 ACUMULADORES PARA EL PROXIMO ASESOR ----------------------
056200 2200-CORTE-CONSEJERO-I.
056300
056400     MOVE WS-REG-CONSEJERO-PRIMERO TO CNS-REG-CONSULTA
056500
056600     MOVE ZEROS TO WS-MEJOR-CONT
056700     MOVE ZERO  TO WS-MEJOR-TIPO-IDX
056800     IF WS-TIPO-CANT > 0
056900        PERFORM 2210-COMPARAR-TIPO-I THRU 2210-COMPARAR-TIPO-F
057000           VARYING WS-CAT-IDX FROM 1 BY 1
057100           UNTIL WS-CAT-IDX > WS-TIPO-CANT
057200     END-IF
057300
057400     IF WS-MEJOR-TIPO-IDX = ZERO
057500        MOVE WS-TIPO-GENERAL TO CNS-PREDICTED-TYPE
057600     ELSE
057700        MOVE WS-TIPO-NOMBRE(WS-MEJOR-TIPO-IDX)
057800          TO CNS-PREDICTED-TYPE
057900     END-IF
058000
058100     IF WS-CANT-REG-CONSEJERO > 1
058200        COMPUTE CNS-PREDICTED-INTERVAL ROUNDED =
058300                WS-SUMA-INTERVALO / (WS-CANT-REG-CONSEJERO - 1)
058400     ELSE
058500        MOVE ZEROS TO CNS-PREDICTED-INTERVAL
058600     END-IF
058700
058800     PERFORM 2250-ARMAR-TOP5-I THRU 2250-ARMAR-TOP5-F
058900
059000     MOVE CNS-REG-CONSULTA TO REG-HISTOUT
059100     WRITE REG-HISTOUT
059200     IF FS-HISTOU IS NOT EQUAL '00' THEN
059300        DISPLAY '* ERROR EN WRITE HISTOUT = ' FS-HISTOU
059400        MOVE 9999 TO RETURN-CODE
059500     END-IF
059600
059700     PERFORM 2280-EMITIR-REPORTE-I THRU 2280-EMITIR-REPORTE-F
059800
059900     ADD 1 TO WS-CANT-CONSEJEROS
060000
060100     MOVE ZEROS TO WS-TIPO-CANT WS-KWFREQ-CANT
060200                   WS-SUMA-INTERVALO WS-CANT-REG-CONSEJERO
060300     MOVE SPACES TO WS-TIPO-ENTRY-CRUDA(1) WS-TIPO-ENTRY-CRUDA(2)
060400                    WS-TIPO-ENTRY-CRUDA(3) WS-TIPO-ENTRY-CRUDA(4)
060500                    WS-TIPO-ENTRY-CRUDA(5).
060600
060700 2200-CORTE-CONSEJERO-F. EXIT.
060800
060900 2210-COMPARAR-TIPO-I.
061000
061100     IF WS-TIPO-CONT(WS-CAT-IDX) > WS-MEJOR-CONT
061200        MOVE WS-TIPO-CONT(WS-CAT-IDX) TO WS-MEJOR-CONT
061300        MOVE WS-CAT-IDX TO WS-MEJOR-TIPO-IDX
061400     END-IF.
061500
061600 2210-COMPARAR-TIPO-F. EXIT.
061700
061800
061900*---- ELIGE LAS TOP-5 PALABRAS CLAVE (DESEMPATE A LA PRIMERA ---
062000*---- INSERTADA, VER TKT-CNS-039) Y ARMA LA LISTA GRABADA -------
062100 2250-ARMAR-TOP5-I.
062200
062300     MOVE ZEROS TO WS-TOP-CANT
062400
062500     IF WS-KWFREQ-CANT > 0
062600        PERFORM 2252-LIMPIAR-USADO-I THRU 2252-LIMPIAR-USADO-F
062700           VARYING WS-CAT-IDX FROM 1 BY 1
062800           UNTIL WS-CAT-IDX > WS-KWFREQ-CANT
062900
063000        PERFORM 2255-ELEGIR-SLOT-I THRU 2255-ELEGIR-SLOT-F
063100           VARYING WS-FRASE-IDX FROM 1 BY 1
063200           UNTIL WS-FRASE-IDX > 5 OR WS-FRASE-IDX > WS-KWFREQ-CANT
063300     END-IF
063400
063500     PERFORM 2260-FORMATEAR-TOP5-I THRU 2260-FORMATEAR-TOP5-F.
063600
063700 2250-ARMAR-TOP5-F. EXIT.
063800
063900 2252-LIMPIAR-USADO-I.
064000
064100     MOVE 'N' TO WS-KWFREQ-USADO(WS-CAT-IDX).
064200
064300 2252-LIMPIAR-USADO-F. EXIT.
064400
064500 2255-ELEGIR-SLOT-I.
064600
064700     MOVE ZEROS TO WS-MEJOR-CONT
064800     MOVE ZERO  TO WS-MEJOR-KW-IDX
064900
065000     PERFORM 2257-COMPARAR-KWFREQ-I THRU 2257-COMPARAR-KWFREQ-F
065100        VARYING WS-CAT-IDX FROM 1 BY 1
065200        UNTIL WS-CAT-IDX > WS-KWFREQ-CANT
065300
065400     IF WS-MEJOR-KW-IDX NOT = ZERO
065500        MOVE WS-MEJOR-KW-IDX TO WS-TOP-IDX(WS-FRASE-IDX)
065600        MOVE 'S' TO WS-KWFREQ-USADO(WS-MEJOR-KW-IDX)
065700        ADD 1 TO WS-TOP-CANT
065800     END-IF.
065900
066000 2255-ELEGIR-SLOT-F. EXIT.
066100
066200 2257-COMPARAR-KWFREQ-I.
066300
066400     IF WS-KWFREQ-USADO(WS-CAT-IDX) = 'N'
066500        IF WS-KWFREQ-CONT(WS-CAT-IDX) > WS-MEJOR-CONT
066600           MOVE WS-KWFREQ-CONT(WS-CAT-IDX) TO WS-MEJOR-CONT
066700           MOVE WS-CAT-IDX TO WS-MEJOR-KW-IDX
066800        END-IF
066900     END-IF.
067000
067100 2257-COMPARAR-KWFREQ-F. EXIT.
067200
067300 2260-FORMATEAR-TOP5-I.
067400
067500     MOVE SPACES TO CNS-PREDICTED-KEYWORDS
067600     MOVE 1      TO WS-POS-SALIDA-PRED
067700
067800     IF WS-TOP-CANT > 0
067900        PERFORM 2265-UNIR-TOP-I THRU 2265-UNIR-TOP-F
068000           VARYING WS-FRASE-IDX FROM 1 BY 1
068100           UNTIL WS-FRASE-IDX > WS-TOP-CANT
068200     END-IF.
068300
068400 2260-FORMATEAR-TOP5-F. EXIT.
068500
068600 2265-UNIR-TOP-I.
068700
068800     IF WS-FRASE-IDX > 1
068900        MOVE ', ' TO CNS-PREDICTED-KEYWORDS(WS-POS-SALIDA-PRED:2)
069000        ADD 2 TO WS-POS-SALIDA-PRED
069100     END-IF
069200
069300     MOVE WS-KWFREQ-TEXTO(WS-TOP-IDX(WS-FRASE-IDX))
069400             (1:WS-KWFREQ-LARGO(WS-TOP-IDX(WS-FRASE-IDX)))
069500        TO CNS-PREDICTED-KEYWORDS(WS-POS-SALIDA-PRED:
069600             WS-KWFREQ-LARGO(WS-TOP-IDX(WS-FRASE-IDX)))
069700     ADD WS-KWFREQ-LARGO(WS-TOP-IDX(WS-FRASE-IDX))
069800        TO WS-POS-SALIDA-PRED.
069900
070000 2265-UNIR-TOP-F. EXIT.
070100
070200
070300*---- LISTADO OPCIONAL DE FRECUENCIA DE PALABRA CLAVE -----------
070400 2280-EMITIR-REPORTE-I.
070500
070600     MOVE SPACES TO REG-LISTADO
070700     MOVE CNS-COUNSELOR-ID   TO IMP-CONSEJERO
070800     MOVE CNS-PREDICTED-TYPE TO IMP-TIPO-PRED
070900     MOVE CNS-PREDICTED-INTERVAL TO IMP-INTERVALO
071000     MOVE IMP-LINEA-CONSEJERO TO REG-LISTADO-TEXTO
071100     WRITE REG-LISTADO
071200     IF FS-LISTADO IS NOT EQUAL '00' THEN
071300        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
071400     END-IF
071500
071600     IF WS-TOP-CANT > 0
071700        PERFORM 2285-EMITIR-KEYWORD-I THRU 2285-EMITIR-KEYWORD-F
071800           VARYING WS-FRASE-IDX FROM 1 BY 1
071900           UNTIL WS-FRASE-IDX > WS-TOP-CANT
072000     END-IF.
072100
072200 2280-EMITIR-REPORTE-F. EXIT.
072300
072400 2285-EMITIR-KEYWORD-I.
072500
072600     MOVE SPACES TO REG-LISTADO
072700     MOVE WS-KWFREQ-TEXTO(WS-TOP-IDX(WS-FRASE-IDX)) TO IMP-KEYWORD
072800     MOVE WS-KWFREQ-CONT(WS-TOP-IDX(WS-FRASE-IDX))  TO IMP-KW-CONT
072900     MOVE IMP-LINEA-KEYWORD TO REG-LISTADO-TEXTO
073000     WRITE REG-LISTADO
073100     IF FS-LISTADO IS NOT EQUAL '00' THEN
073200        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
073300     END-IF.
073400
073500 2285-EMITIR-KEYWORD-F. EXIT.
073600
073700
073800*---- CONTADORES FINALES Y CIERRE DE ARCHIVOS --------------------
073900 9999-FINAL-I.
074000
074100     DISPLAY ' '
074200     DISPLAY '=================================================='
074300     DISPLAY 'PGMPRCAF - TOTAL CONSULTAS PROCESADAS  : '
074400              WS-CANT-REG-TOTAL
074500     DISPLAY 'PGMPRCAF - TOTAL ASESORES PREDICHOS    : '
074600              WS-CANT-CONSEJEROS
074700     DISPLAY '=================================================='
074800
074900     CLOSE HISTOUT
075000     IF FS-HISTOU IS NOT EQUAL '00' THEN
075100        DISPLAY '* ERROR EN CLOSE HISTOUT = ' FS-HISTOU
075200        MOVE 9999 TO RETURN-CODE
075300     END-IF
075400
075500     CLOSE LISTADO
075600     IF FS-LISTADO IS NOT EQUAL '00' THEN
075700        DISPLAY '* ERROR EN CLOSE LISTADO = ' FS-LISTADO
075800        MOVE 9999 TO RETURN-CODE
075900     END-IF.
076000
076100 9999-FINAL-F. EXIT.
