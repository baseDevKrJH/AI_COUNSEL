000100*////////////////// (DICC) //////////////////////////////////////
000200***************************************************************
000300*     TABLAS FIJAS DE ANALISIS DE TEXTO - ASESORIA AL CLIENTE  *
000400*     REEMPLAZA EL DCLGEN DE TABLA DB2 EN ESTE SUBSISTEMA:     *
000500*     ACA NO HAY TABLA DE BASE, EL DICCIONARIO ES FIJO Y SE    *
000600*     CARGA POR REDEFINES DE LITERALES (VER NOTA DE CADA       *
000700*     BLOQUE).                                                 *
000800***************************************************************
000900*    1989-02-06 RTB TKT-CNS-001 ALTA INICIAL - 4 CATEGORIAS       CNS-001 
001000*                              PUNTUABLES Y STOP-WORDS.           CNS-001 
001100*    1990-04-22 RTB TKT-CNS-009 SE AGREGAN TABLAS DE SENTIMIENTO  CNS-009 
001200*                              (POSITIVO/NEGATIVO).               CNS-009 
001300*    1990-09-30 MGQ TKT-CNS-011 SE AGREGAN FRASES DE BONIFICA-    CNS-011 
001400*                              CION Y DE RETROALIMENTACION        CNS-011 
001500*                              POSITIVA PARA LA CLASIFICACION.    CNS-011 
001600*    1991-06-14 RTB TKT-CNS-016 SE AGREGA EL PAR DE PALABRAS      CNS-016 
001700*                              COMPUESTAS "FONDO TIPO ACCION"     CNS-016 
001800*                              (SOLO SE ACTIVAN SI APARECE LA     CNS-016 
001900*                              FRASE COMPLETA EN EL TEXTO).       CNS-016 
002000*
002100*---- CATEGORIA 1 = 상품문의 (PRODUCTO)     +1 C/U ----------
002200*---- CATEGORIA 2 = 불만접수 (RECLAMO)      +2 C/U ----------
002300*---- CATEGORIA 3 = 정보변경 (CAMBIO DATOS) +2 C/U ----------
002400*---- CATEGORIA 4 = 해지요청 (BAJA)         +2 C/U ----------
002500*---- LOS NOMBRES DE CATEGORIA SON LOS DEL SISTEMA ORIGEN, SE -
002600*---- MANTIENEN TAL CUAL LOS USA EL ASESOR ---------------------
002700*
002800*     TABLA DE PALABRAS DEL DICCIONARIO (22 ENTRADAS), EN EL
002900*     ORDEN DE CATEGORIA 1-2-3-4 -- EL ORDEN IMPORTA: LA
003000*     BUSQUEDA DE CATEGORIA DE 2200-CLASIFICAR-TIPO RECORRE
003100*     ESTA TABLA DE PRINCIPIO A FIN Y SE QUEDA CON LA PRIMERA
003200*     CATEGORIA QUE ENCUENTRA.
003300 01  WS-DICC-PALABRAS-INIC.
003400     05  FILLER   PIC X(12) VALUE '상품'.
003500     05  FILLER   PIC X(12) VALUE '펀드'.
003600     05  FILLER   PIC X(12) VALUE '수익률'.
003700     05  FILLER   PIC X(12) VALUE '이율'.
003800     05  FILLER   PIC X(12) VALUE '금리'.
003900     05  FILLER   PIC X(12) VALUE '주식'.
004000     05  FILLER   PIC X(12) VALUE '채권'.
004100     05  FILLER   PIC X(12) VALUE '불만'.
004200     05  FILLER   PIC X(12) VALUE '불편'.
004300     05  FILLER   PIC X(12) VALUE '민원'.
004400     05  FILLER   PIC X(12) VALUE '항의'.
004500     05  FILLER   PIC X(12) VALUE '문제'.
004600     05  FILLER   PIC X(12) VALUE '변경'.
004700     05  FILLER   PIC X(12) VALUE '수정'.
004800     05  FILLER   PIC X(12) VALUE '정보'.
004900     05  FILLER   PIC X(12) VALUE '주소'.
005000     05  FILLER   PIC X(12) VALUE '연락처'.
005100     05  FILLER   PIC X(12) VALUE '해지'.
005200     05  FILLER   PIC X(12) VALUE '해약'.
005300     05  FILLER   PIC X(12) VALUE '취소'.
005400     05  FILLER   PIC X(12) VALUE '종료'.
005500     05  FILLER   PIC X(12) VALUE '철회'.
005600 01  WS-DICC-PALABRAS REDEFINES WS-DICC-PALABRAS-INIC.
005700     05  WS-DIC-PALABRA  OCCURS 22 TIMES PIC X(12).
005800
005900*     LARGO EN CARACTERES DE CADA PALABRA DE ARRIBA (EN EL
006000*     MISMO ORDEN). SE USA PARA LA SUBCADENA Y PARA EL
006100*     DESCARTE DE PALABRAS DE 1 SOLO CARACTER.
006200 01  WS-DICC-LARGO-INIC.
006300     05  FILLER   PIC 9(02) VALUE 02.
006400     05  FILLER   PIC 9(02) VALUE 02.
006500     05  FILLER   PIC 9(02) VALUE 03.
006600     05  FILLER   PIC 9(02) VALUE 02.
006700     05  FILLER   PIC 9(02) VALUE 02.
006800     05  FILLER   PIC 9(02) VALUE 02.
006900     05  FILLER   PIC 9(02) VALUE 02.
007000     05  FILLER   PIC 9(02) VALUE 02.
007100     05  FILLER   PIC 9(02) VALUE 02.
007200     05  FILLER   PIC 9(02) VALUE 02.
007300     05  FILLER   PIC 9(02) VALUE 02.
007400     05  FILLER   PIC 9(02) VALUE 02.
007500     05  FILLER   PIC 9(02) VALUE 02.
007600     05  FILLER   PIC 9(02) VALUE 02.
007700     05  FILLER   PIC 9(02) VALUE 02.
007800     05  FILLER   PIC 9(02) VALUE 02.
007900     05  FILLER   PIC 9(02) VALUE 03.
008000     05  FILLER   PIC 9(02) VALUE 02.
008100     05  FILLER   PIC 9(02) VALUE 02.
008200     05  FILLER   PIC 9(02) VALUE 02.
008300     05  FILLER   PIC 9(02) VALUE 02.
008400     05  FILLER   PIC 9(02) VALUE 02.
008500 01  WS-DICC-LARGO REDEFINES WS-DICC-LARGO-INIC.
008600     05  WS-DIC-LARGO    OCCURS 22 TIMES PIC 9(02).
008700
008800*     NUMERO DE CATEGORIA (1-4) DE CADA PALABRA DE ARRIBA.
008900 01  WS-DICC-CATNUM-INIC.
009000     05  FILLER   PIC 9(01) VALUE 1.
009100     05  FILLER   PIC 9(01) VALUE 1.
009200     05  FILLER   PIC 9(01) VALUE 1.
009300     05  FILLER   PIC 9(01) VALUE 1.
009400     05  FILLER   PIC 9(01) VALUE 1.
009500     05  FILLER   PIC 9(01) VALUE 1.
009600     05  FILLER   PIC 9(01) VALUE 1.
009700     05  FILLER   PIC 9(01) VALUE 2.
009800     05  FILLER   PIC 9(01) VALUE 2.
009900     05  FILLER   PIC 9(01) VALUE 2.
010000     05  FILLER   PIC 9(01) VALUE 2.
010100     05  FILLER   PIC 9(01) VALUE 2.
010200     05  FILLER   PIC 9(01) VALUE 3.
010300     05  FILLER   PIC 9(01) VALUE 3.
010400     05  FILLER   PIC 9(01) VALUE 3.
010500     05  FILLER   PIC 9(01) VALUE 3.
010600     05  FILLER   PIC 9(01) VALUE 3.
010700     05  FILLER   PIC 9(01) VALUE 4.
010800     05  FILLER   PIC 9(01) VALUE 4.
010900     05  FILLER   PIC 9(01) VALUE 4.
011000     05  FILLER   PIC 9(01) VALUE 4.
011100     05  FILLER   PIC 9(01) VALUE 4.
011200 01  WS-DICC-CATNUM REDEFINES WS-DICC-CATNUM-INIC.
011300     05  WS-DIC-CATNUM   OCCURS 22 TIMES PIC 9(01).
011400
011500*     PUNTOS QUE APORTA CADA PALABRA DE ARRIBA SI SE ENCUENTRA
011600*     EN EL TEXTO (CATEGORIA 1 = 1 PUNTO, LAS OTRAS 3 = 2 PTOS).
011700 01  WS-DICC-PUNTOS-INIC.
011800     05  FILLER   PIC 9(01) VALUE 1.
011900     05  FILLER   PIC 9(01) VALUE 1.
012000     05  FILLER   PIC 9(01) VALUE 1.
012100     05  FILLER   PIC 9(01) VALUE 1.
012200     05  FILLER   PIC 9(01) VALUE 1.
012300     05  FILLER   PIC 9(01) VALUE 1.
012400     05  FILLER   PIC 9(01) VALUE 1.
012500     05  FILLER   PIC 9(01) VALUE 2.
012600     05  FILLER   PIC 9(01) VALUE 2.
012700     05  FILLER   PIC 9(01) VALUE 2.
012800     05  FILLER   PIC 9(01) VALUE 2.
012900     05  FILLER   PIC 9(01) VALUE 2.
013000     05  FILLER   PIC 9(01) VALUE 2.
013100     05  FILLER   PIC 9(01) VALUE 2.
013200     05  FILLER   PIC 9(01) VALUE 2.
013300     05  FILLER   PIC 9(01) VALUE 2.
013400     05  FILLER   PIC 9(01) VALUE 2.
013500     05  FILLER   PIC 9(01) VALUE 2.
013600     05  FILLER   PIC 9(01) VALUE 2.
013700     05  FILLER   PIC 9(01) VALUE 2.
013800     05  FILLER   PIC 9(01) VALUE 2.
013900     05  FILLER   PIC 9(01) VALUE 2.
014000 01  WS-DICC-PUNTOS REDEFINES WS-DICC-PUNTOS-INIC.
014100     05  WS-DIC-PUNTOS   OCCURS 22 TIMES PIC 9(01).
014200
014300*     NOMBRE DE LAS 4 CATEGORIAS PUNTUABLES, EN EL ORDEN DE
014400*     WS-DIC-CATNUM (INDICE 1 = CATEGORIA 1, ETC). LA 5TA
014500*     CATEGORIA (일반상담, GENERAL) NUNCA SE PUNTUA, SOLO ES
014600*     VALOR POR DEFECTO/OVERRIDE (VER WS-TIPO-GENERAL).
014700 01  WS-DICC-CATEGORIAS-INIC.
014800     05  FILLER   PIC X(10) VALUE '상품문의'.
014900     05  FILLER   PIC X(10) VALUE '불만접수'.
015000     05  FILLER   PIC X(10) VALUE '정보변경'.
015100     05  FILLER   PIC X(10) VALUE '해지요청'.
015200 01  WS-DICC-CATEGORIAS REDEFINES WS-DICC-CATEGORIAS-INIC.
015300     05  WS-DIC-CATEGORIA OCCURS 4 TIMES PIC X(10).
015400
015500 77  WS-TIPO-GENERAL          PIC X(10) VALUE '일반상담'.
015600
015700*---- STOP-WORDS (SE DESCARTAN AUNQUE COINCIDAN, JUNTO CON ----
015800*---- CUALQUIER COINCIDENCIA DE 1 SOLO CARACTER) --------------
015900 01  WS-DICC-STOP-INIC.
016000     05  FILLER   PIC X(04) VALUE '것'.
016100     05  FILLER   PIC X(04) VALUE '수'.
016200     05  FILLER   PIC X(04) VALUE '등'.
016300     05  FILLER   PIC X(04) VALUE '점'.
016400     05  FILLER   PIC X(04) VALUE '분'.
016500     05  FILLER   PIC X(04) VALUE '글'.
016600     05  FILLER   PIC X(04) VALUE '말'.
016700     05  FILLER   PIC X(04) VALUE '때'.
016800     05  FILLER   PIC X(04) VALUE '내'.
016900     05  FILLER   PIC X(04) VALUE '중'.
017000 01  WS-DICC-STOP REDEFINES WS-DICC-STOP-INIC.
017100     05  WS-STOP-PALABRA  OCCURS 10 TIMES PIC X(04).
017200
017300*---- PALABRAS DE SENTIMIENTO POSITIVO (SUBCADENA DENTRO DE ---
017400*---- CADA PALABRA CLAVE EXTRAIDA) -----------------------------
017500 01  WS-DICC-SENT-POS-INIC.
017600     05  FILLER   PIC X(06) VALUE '좋'.
017700     05  FILLER   PIC X(06) VALUE '만족'.
017800     05  FILLER   PIC X(06) VALUE '감사'.
017900     05  FILLER   PIC X(06) VALUE '추천'.
018000     05  FILLER   PIC X(06) VALUE '괜찮'.
018100     05  FILLER   PIC X(06) VALUE '편리'.
018200     05  FILLER   PIC X(06) VALUE '혜택'.
018300     05  FILLER   PIC X(06) VALUE '성과'.
018400 01  WS-DICC-SENT-POS REDEFINES WS-DICC-SENT-POS-INIC.
018500     05  WS-SENT-POS-PALABRA OCCURS 8 TIMES PIC X(06).
018600 01  WS-DICC-SENT-POS-LARGO-INIC.
018700     05  FILLER   PIC 9(02) VALUE 01.
018800     05  FILLER   PIC 9(02) VALUE 02.
018900     05  FILLER   PIC 9(02) VALUE 02.
019000     05  FILLER   PIC 9(02) VALUE 02.
019100     05  FILLER   PIC 9(02) VALUE 02.
019200     05  FILLER   PIC 9(02) VALUE 02.
019300     05  FILLER   PIC 9(02) VALUE 02.
019400     05  FILLER   PIC 9(02) VALUE 02.
019500 01  WS-DICC-SENT-POS-LARGO REDEFINES WS-DICC-SENT-POS-LARGO-INIC.
019600     05  WS-SENT-POS-LARGO OCCURS 8 TIMES PIC 9(02).
019700
019800*---- PALABRAS DE SENTIMIENTO NEGATIVO --------------------------
019900 01  WS-DICC-SENT-NEG-INIC.
020000     05  FILLER   PIC X(06) VALUE '나쁘'.
020100     05  FILLER   PIC X(06) VALUE '불만'.
020200     05  FILLER   PIC X(06) VALUE '불편'.
020300     05  FILLER   PIC X(06) VALUE '문제'.
020400     05  FILLER   PIC X(06) VALUE '해지'.
020500     05  FILLER   PIC X(06) VALUE '철회'.
020600     05  FILLER   PIC X(06) VALUE '불안'.
020700     05  FILLER   PIC X(06) VALUE '손실'.
020800 01  WS-DICC-SENT-NEG REDEFINES WS-DICC-SENT-NEG-INIC.
020900     05  WS-SENT-NEG-PALABRA OCCURS 8 TIMES PIC X(06).
021000 01  WS-DICC-SENT-NEG-LARGO-INIC.
021100     05  FILLER   PIC 9(02) VALUE 02.
021200     05  FILLER   PIC 9(02) VALUE 02.
021300     05  FILLER   PIC 9(02) VALUE 02.
021400     05  FILLER   PIC 9(02) VALUE 02.
021500     05  FILLER   PIC 9(02) VALUE 02.
021600     05  FILLER   PIC 9(02) VALUE 02.
021700     05  FILLER   PIC 9(02) VALUE 02.
021800     05  FILLER   PIC 9(02) VALUE 02.
021900 01  WS-DICC-SENT-NEG-LARGO REDEFINES WS-DICC-SENT-NEG-LARGO-INIC.
022000     05  WS-SENT-NEG-LARGO OCCURS 8 TIMES PIC 9(02).
022100
022200*---- FRASES DE BONIFICACION PARA CATEGORIA 1 (+1 SI APARECE --
022300*---- CUALQUIERA DE ESTAS 4 EN EL TEXTO) ------------------------
022400 01  WS-DICC-FRASE-BONIF-INIC.
022500     05  FILLER   PIC X(14) VALUE '문의드립니다'.
022600     05  FILLER   PIC X(14) VALUE '알고 싶습니다'.
022700     05  FILLER   PIC X(14) VALUE '어떻게 되나요'.
022800     05  FILLER   PIC X(14) VALUE '문의하고 싶'.
022900 01  WS-DICC-FRASE-BONIF REDEFINES WS-DICC-FRASE-BONIF-INIC.
023000     05  WS-FRASE-BONIF  OCCURS 4 TIMES PIC X(14).
023100 01  WS-DICC-FRASE-BONIF-LARGO-INIC.
023200     05  FILLER   PIC 9(02) VALUE 06.
023300     05  FILLER   PIC 9(02) VALUE 07.
023400     05  FILLER   PIC 9(02) VALUE 07.
023500     05  FILLER   PIC 9(02) VALUE 06.
023600 01  WS-DICC-FRASE-BONIF-LARGO REDEFINES
023700                               WS-DICC-FRASE-BONIF-LARGO-INIC.
023800     05  WS-FRASE-BONIF-LARGO OCCURS 4 TIMES PIC 9(02).
023900
024000*---- FRASES DE RETROALIMENTACION POSITIVA (OVERRIDE A GENERAL)
024100*---- SI APARECE CUALQUIERA DE ESTAS 4, EL RESULTADO ES GENERAL
024200*---- SIN IMPORTAR EL PUNTAJE --------------------------------
024300 01  WS-DICC-FRASE-POSIT-INIC.
024400     05  FILLER   PIC X(14) VALUE '좋네요'.
024500     05  FILLER   PIC X(14) VALUE '좋습니다'.
024600     05  FILLER   PIC X(14) VALUE '만족'.
024700     05  FILLER   PIC X(14) VALUE '감사합니다'.
024800 01  WS-DICC-FRASE-POSIT REDEFINES WS-DICC-FRASE-POSIT-INIC.
024900     05  WS-FRASE-POSIT  OCCURS 4 TIMES PIC X(14).
025000 01  WS-DICC-FRASE-POSIT-LARGO-INIC.
025100     05  FILLER   PIC 9(02) VALUE 03.
025200     05  FILLER   PIC 9(02) VALUE 04.
025300     05  FILLER   PIC 9(02) VALUE 02.
025400     05  FILLER   PIC 9(02) VALUE 05.
025500 01  WS-DICC-FRASE-POSIT-LARGO REDEFINES
025600                               WS-DICC-FRASE-POSIT-LARGO-INIC.
025700     05  WS-FRASE-POSIT-LARGO OCCURS 4 TIMES PIC 9(02).
025800
025900*---- PALABRA COMPUESTA "주식형펀드" (FONDO TIPO ACCION) ----
026000*---- NO ESTA EN EL DICCIONARIO DE ARRIBA, SOLO SE AGREGA ----
026100*---- SI APARECE UNA DE LAS 2 FRASES DE DISPARO DE ABAJO -----
026200 01  WS-DICC-COMPUESTO-INIC.
026300     05  FILLER   PIC X(12) VALUE '주식형'.
026400     05  FILLER   PIC X(12) VALUE '펀드'.
026500 01  WS-DICC-COMPUESTO REDEFINES WS-DICC-COMPUESTO-INIC.
026600     05  WS-COMP-PALABRA  OCCURS 2 TIMES PIC X(12).
026700 01  WS-DICC-COMPUESTO-LARGO-INIC.
026800     05  FILLER   PIC 9(02) VALUE 03.
026900     05  FILLER   PIC 9(02) VALUE 02.
027000 01  WS-DICC-COMPUESTO-LARGO REDEFINES
027100                             WS-DICC-COMPUESTO-LARGO-INIC.
027200     05  WS-COMP-LARGO    OCCURS 2 TIMES PIC 9(02).
027300
027400*     FRASES DE DISPARO DE LA COMPUESTA (CUALQUIERA DE LAS 2).
027500 01  WS-DICC-COMP-DISPARO-INIC.
027600     05  FILLER   PIC X(14) VALUE '주식형펀드'.
027700     05  FILLER   PIC X(14) VALUE '주식형 펀드'.
027800 01  WS-DICC-COMP-DISPARO REDEFINES WS-DICC-COMP-DISPARO-INIC.
027900     05  WS-COMP-DISPARO  OCCURS 2 TIMES PIC X(14).
028000 01  WS-DICC-COMP-DISPARO-LARGO-INIC.
028100     05  FILLER   PIC 9(02) VALUE 05.
028200     05  FILLER   PIC 9(02) VALUE 06.
028300 01  WS-DICC-COMP-DISPARO-LARGO REDEFINES
028400                               WS-DICC-COMP-DISPARO-LARGO-INIC.
028500     05  WS-COMP-DISPARO-LARGO OCCURS 2 TIMES PIC 9(02).
028600*///////////////////////////////////////////////////////////////
