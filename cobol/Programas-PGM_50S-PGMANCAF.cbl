000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMANCAF.
000300 AUTHOR.        R TORRES BRIZUELA.
000400 INSTALLATION.  GERENCIA DE ASESORIA AL CLIENTE.
000500 DATE-WRITTEN.  1989-02-14.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GERENCIA DE ASESORIA AL CLIENTE.
000800***************************************************************
000900*     (PGMANCAF) PASE DE ANALISIS DE CONSULTAS DE ASESORIA    *
001000*     ===========================================             *
001100*     - LEE EL ARCHIVO DE CONSULTAS (COUNSEL-IN) TAL COMO LO  *
001200*       DEJA EL SISTEMA DE CAPTURA DE LA MESA DE AYUDA.       *
001300*     - POR CADA CONSULTA, SOBRE EL TEXTO LIBRE DEL CLIENTE   *
001400*       (CNS-CONTENT-TEXT):                                  *
001500*          - EXTRAE PALABRAS CLAVE CONTRA EL DICCIONARIO FIJO *
001600*            DE COPY_DICC (CON DESCARTE DE STOP-WORDS Y DE    *
001700*            COINCIDENCIAS DE 1 SOLO CARACTER, MAS LA REGLA   *
001800*            DE LA PALABRA COMPUESTA 주식형펀드).
001900*          - CLASIFICA EL TIPO DE CONSULTA (5 CATEGORIAS,     *
002000*            BONIFICACION DE FRASE Y OVERRIDE DE RETRO-       *
002100*            ALIMENTACION POSITIVA).                          *
002200*          - CLASIFICA EL SENTIMIENTO (POSITIVO/NEGATIVO/     *
002300*            NEUTRO) CONTRA LAS PALABRAS CLAVE YA EXTRAIDAS.   *
002400*     - GRABA LA CONSULTA CON LOS 3 CAMPOS DE ANALISIS         *
002500*       COMPLETOS EN COUNSEL-OUT, QUE LUEGO ALIMENTA EL        *
002600*       HISTORICO QUE USA PGMPRCAF PARA LA PREDICCION.         *
002700*     - AL FINALIZAR MUESTRA POR DISPLAY LA CANTIDAD DE        *
002800*       CONSULTAS LEIDAS Y LA CANTIDAD SIN TEXTO A ANALIZAR.   *
002900***************************************************************
003000*     BITACORA DE CAMBIOS
003100*    -------------------
003200*    1989-02-14 RTB TKT-CNS-002 ALTA INICIAL DEL PROGRAMA.        CNS-002 
003300*                              LECTURA/ESCRITURA SECUENCIAL       CNS-002 
003400*                              SIN ANALISIS (ESQUELETO).          CNS-002 
003500*    1989-05-03 RTB TKT-CNS-005 SE INCORPORA LA EXTRACCION DE     CNS-005 
003600*                              PALABRAS CLAVE CONTRA EL           CNS-005 
003700*                              DICCIONARIO FIJO (COPY_DICC).      CNS-005 
003800*    1989-08-22 MGQ TKT-CNS-007 SE INCORPORA LA CLASIFICACION     CNS-007 
003900*                              DE TIPO DE CONSULTA (4 CATE-       CNS-007 
004000*                              GORIAS PUNTUABLES + GENERAL).      CNS-007 
004100*    1990-04-22 RTB TKT-CNS-009 SE INCORPORA LA CLASIFICACION     CNS-009 
004200*                              DE SENTIMIENTO SOBRE LAS           CNS-009 
004300*                              PALABRAS CLAVE EXTRAIDAS.          CNS-009 
004400*    1990-09-30 MGQ TKT-CNS-011 SE AGREGA LA BONIFICACION POR     CNS-011 
004500*                              FRASE Y EL OVERRIDE DE RETRO-      CNS-011 
004600*                              ALIMENTACION POSITIVA A GENERAL    CNS-011 
004700*    1991-06-14 RTB TKT-CNS-016 SE AGREGA LA REGLA DE PALABRA     CNS-016 
004800*                              COMPUESTA (VER COPY_DICC, PAR      CNS-016 
004900*                              "주식형"/"펀드").             CNS-016 
005000*    1993-11-03 MGQ TKT-CNS-022 SE AGREGA EL CONTADOR DE          CNS-022 
005100*                              CONSULTAS SIN TEXTO A ANALIZAR.    CNS-022 
005200*    1996-01-18 HCO TKT-CNS-027 REVISION GENERAL DE NOMBRES DE    CNS-027 
005300*                              CAMPOS DE TRABAJO POR PEDIDO DE    CNS-027 
005400*                              AUDITORIA DE SISTEMAS.             CNS-027 
005500*    1999-01-08 HCO TKT-CNS-031 REVISION Y2K DEL PROGRAMA: NO     CNS-031 
005600*                              SE ENCONTRARON COMPARACIONES DE    CNS-031 
005700*                              AñO A 2 POSICIONES. SIN CAMBIOS   CNS-031 
005800*                              DE CODIGO, SE DEJA CONSTANCIA.     CNS-031 
005900*    2003-09-11 HCO TKT-CNS-038 SE CORRIGE EL LIMITE DE           CNS-038 
006000*                              BUSQUEDA DE SUBCADENA (QUEDABA     CNS-038 
006100*                              UNA POSICION CORTO AL FINAL        CNS-038 
006200*                              DEL TEXTO).                        CNS-038 
006300***************************************************************
006400*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200     SELECT ENTRADA  ASSIGN DDENTRA
007300            FILE STATUS IS FS-ENTRADA.
007400
007500     SELECT SALIDA   ASSIGN DDSALID
007600            FILE STATUS IS FS-SALIDA.
007700
007800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  ENTRADA
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 01  REG-ENTRADA.
008600     05  REG-ENTRADA-DATOS   PIC X(996).
008700     05  FILLER              PIC X(004).
008800
008900 FD  SALIDA
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-SALIDA.
009300     05  REG-SALIDA-DATOS    PIC X(996).
009400     05  FILLER              PIC X(004).
009500
009600 WORKING-STORAGE SECTION.
009700*=======================*
009800
009900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010000
010100*---- FILE STATUS -------------------------------------------
010200 77  FS-ENTRADA                 PIC XX      VALUE SPACES.
010300 77  FS-SALIDA                  PIC XX      VALUE SPACES.
010400
010500*---- SWITCH DE FIN DE LECTURA --------------------------------
010600 77  WS-SW-LECTURA              PIC X(01)   VALUE 'N'.
010700     88  WS-FIN-LECTURA                      VALUE 'S'.
010800     88  WS-NO-FIN-LECTURA                   VALUE 'N'.
010900
011000*---- CONTADORES (COMP, SE USAN EN COMPARACIONES Y ACUMULOS) -
011100 77  WS-CANT-LEIDOS             PIC 9(07)   COMP VALUE ZEROS.
011200 77  WS-CANT-VACIOS             PIC 9(07)   COMP VALUE ZEROS.
011300
011400*//// COPY PARA LA ESTRUCTURA DE LA CONSULTA ////////////////
011500     COPY CCONS.
011600
011700*//// COPY PARA EL DICCIONARIO FIJO DE ANALISIS DE TEXTO /////
011800     COPY DICC.
011900
012000*---- CAMPOS "DE PARAMETRO" PARA LA RUTINA GENERICA DE ------
012100*---- BUSQUEDA DE SUBCADENA (2115), COMPARTIDOS ENTRE TODAS --
012200*---- LAS RUTINAS QUE LA LLAMAN (PERFORM NO ACEPTA USING) ----
012300 77  WS-PAL-BUSCAR              PIC X(14)   VALUE SPACES.
012400 77  WS-PAL-LARGO               PIC 9(02)   COMP VALUE ZEROS.
012500 77  WS-POS                     PIC 9(03)   COMP VALUE ZEROS.
012600 77  WS-LIMITE                  PIC 9(03)   COMP VALUE ZEROS.
012700 77  WS-SW-ENCONTRO             PIC X(01)   VALUE 'N'.
012800     88  WS-SE-ENCONTRO                      VALUE 'S'.
012900     88  WS-NO-SE-ENCONTRO                   VALUE 'N'.
013000
013100*---- INDICES DE RECORRIDO DE TABLAS (TODOS COMP) -----------
013200 77  WS-DIC-IDX                 PIC 9(02)   COMP VALUE ZEROS.
013300 77  WS-STOP-IDX                PIC 9(02)   COMP VALUE ZEROS.
013400 77  WS-COMP-IDX                PIC 9(01)   COMP VALUE ZEROS.
013500 77  WS-FRASE-IDX               PIC 9(01)   COMP VALUE ZEROS.
013600 77  WS-CAT-IDX                 PIC 9(01)   COMP VALUE ZEROS.
013700 77  WS-SENT-IDX                PIC 9(01)   COMP VALUE ZEROS.
013800 77  WS-POS-KW                  PIC 9(02)   COMP VALUE ZEROS.
013900 77  WS-LIMITE-KW               PIC 9(02)   COMP VALUE ZEROS.
014000 77  WS-LARGO-SENT              PIC 9(02)   COMP VALUE ZEROS.
014100 77  WS-POS-SALIDA              PIC 9(03)   COMP VALUE ZEROS.
014200
014300*---- SWITCH "ES STOP-WORD" -----------------------------------
014400 77  WS-SW-STOPWORD             PIC X(01)   VALUE 'N'.
014500     88  WS-ES-STOPWORD                      VALUE 'S'.
014600
014700*---- SWITCH "YA EXISTE EN LA LISTA DE PALABRAS CLAVE" --------
014800 77  WS-SW-EXISTE               PIC X(01)   VALUE 'N'.
014900     88  WS-EXISTE-PALABRA                   VALUE 'S'.
015000
015100*---- SWITCH "CATEGORIA ENCONTRADA" (PUNTUACION POR PALABRA) --
015200 77  WS-SW-CATEGORIA            PIC X(01)   VALUE 'N'.
015300     88  WS-CAT-ENCONTRADA                   VALUE 'S'.
015400
015500*---- SWITCH "HAY BONIFICACION / RETROALIMENTACION" -----------
015600 77  WS-SW-BONIF                PIC X(01)   VALUE 'N'.
015700 77  WS-SW-RETROALIM            PIC X(01)   VALUE 'N'.
015800     88  WS-HAY-RETROALIM                    VALUE 'S'.
015900
016000*---- SWITCHES DE SENTIMIENTO POR PALABRA CLAVE ---------------
016100 77  WS-SW-POS-KW               PIC X(01)   VALUE 'N'.
016200 77  WS-SW-NEG-KW               PIC X(01)   VALUE 'N'.
016300 77  WS-CONT-POSITIVO           PIC 9(03)   COMP VALUE ZEROS.
016400 77  WS-CONT-NEGATIVO           PIC 9(03)   COMP VALUE ZEROS.
016500
016600*---- TABLA DE PUNTAJE POR CATEGORIA (1-4), REINICIADA POR ----
016700*---- CADA CONSULTA -------------------------------------------
016800 01  WS-TAB-PUNTAJE.
016900     05  WS-PUNTAJE-CAT OCCURS 4 TIMES PIC 9(03) COMP.
017000     05  FILLER                        PIC X(01).
017100*    1996-01-18 HCO TKT-CNS-027 VISTA CRUDA DE LA FILA PARA    CNS-027
017200*                              TRAZA DE DEPURACION POR PEDIDO  CNS-027
017300*                              DE AUDITORIA DE SISTEMAS.       CNS-027
017400 01  WS-TAB-PUNTAJE-R REDEFINES WS-TAB-PUNTAJE.
017500     05  WS-PUNTAJE-CRUDO              PIC X(13).
017600 77  WS-MEJOR-PUNTAJE           PIC 9(03)   COMP VALUE ZEROS.
017700 77  WS-MEJOR-CATNUM            PIC 9(01)   COMP VALUE ZEROS.
017800
017900*---- TABLA TEMPORAL DE PALABRAS CLAVE YA EXTRAIDAS DE LA -----
018000*---- CONSULTA ACTUAL (SE REINICIA POR CADA CONSULTA). --------
018100 77  WS-KW-CANT                 PIC 9(02)   COMP VALUE ZEROS.
018200 01  WS-TAB-KW.
018300     05  WS-KW-ENTRY OCCURS 30 TIMES.
018400         10  WS-KW-TEXTO        PIC X(14).
018500         10  WS-KW-LARGO        PIC 9(02)   COMP.
018600         10  FILLER             PIC X(02).
018700*    1996-01-18 HCO TKT-CNS-027 VISTA CRUDA DE CADA FILA PARA  CNS-027
018800*                              EL BLANQUEO RAPIDO EN EL CORTE  CNS-027
018900*                              DE CONSULTA (VER 2000-PROCESO). CNS-027
019000 01  WS-TAB-KW-R REDEFINES WS-TAB-KW.
019100     05  WS-KW-ENTRY-CRUDA OCCURS 30 TIMES PIC X(18).
019200
019300 01  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
019400
019500*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019600 PROCEDURE DIVISION.
019700
019800 MAIN-PROGRAM-I.
019900
020000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
020100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020200                                 UNTIL WS-FIN-LECTURA
020300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
020400
020500 MAIN-PROGRAM-F. GOBACK.
020600
020700
020800*----  CUERPO INICIO, APERTURA DE ARCHIVOS ---------------------
020900 1000-INICIO-I.
021000
021100     OPEN INPUT  ENTRADA
021200     IF FS-ENTRADA IS NOT EQUAL '00' THEN
021300        DISPLAY '* ERROR EN OPEN COUNSEL-IN  = ' FS-ENTRADA
021400        MOVE 9999 TO RETURN-CODE
021500        SET  WS-FIN-LECTURA TO TRUE
021600     END-IF
021700
021800     OPEN OUTPUT SALIDA
021900     IF FS-SALIDA IS NOT EQUAL '00' THEN
022000        DISPLAY '* ERROR EN OPEN COUNSEL-OUT = ' FS-SALIDA
022100        MOVE 9999 TO RETURN-CODE
022200        SET  WS-FIN-LECTURA TO TRUE
022300     END-IF
022400
022500     IF WS-NO-FIN-LECTURA
022600        PERFORM 2900-LEER-I THRU 2900-LEER-F
022700     END-IF.
022800
022900 1000-INICIO-F. EXIT.
023000
023100
023200*--------------------------------------------------------------
023300*     2003-09-11 HCO TKT-CNS-038 ORDEN DE LAS RUTINAS DE
023400*                              ANALISIS CONFIRMADO (PALABRAS,
023500*                              TIPO, SENTIMIENTO, FORMATO).
023600 2000-PROCESO-I.
023700
023800     ADD 1 TO WS-CANT-LEIDOS
023900     MOVE REG-ENTRADA TO CNS-REG-CONSULTA
024000
024100     IF CNS-CONTENT-TEXT = SPACES
024200        ADD 1 TO WS-CANT-VACIOS
024300        MOVE ZEROS TO WS-KW-CANT
024400     ELSE
024500        PERFORM 2100-EXTRAER-PALABRAS-I
024600           THRU 2100-EXTRAER-PALABRAS-F
024700     END-IF
024800
024900     PERFORM 2200-CLASIFICAR-TIPO-I
025000        THRU 2200-CLASIFICAR-TIPO-F
025100     PERFORM 2300-CLASIFICAR-SENTIM-I
025200        THRU 2300-CLASIFICAR-SENTIM-F
025300     PERFORM 2400-FORMATEAR-ANALISIS-I
025400        THRU 2400-FORMATEAR-ANALISIS-F
025500
025600     MOVE CNS-REG-CONSULTA TO REG-SALIDA
025700     WRITE REG-SALIDA
025800     IF FS-SALIDA IS NOT EQUAL '00' THEN
025900        DISPLAY '* ERROR EN WRITE COUNSEL-OUT = ' FS-SALIDA
026000        MOVE 9999 TO RETURN-CODE
026100     END-IF
026200
026300     PERFORM 2900-LEER-I THRU 2900-LEER-F.
026400
026500 2000-PROCESO-F. EXIT.
026600
026700
026800*---- EXTRACCION DE PALABRAS CLAVE CONTRA EL DICCIONARIO -------
026900 2100-EXTRAER-PALABRAS-I.
027000
027100     PERFORM 2105-LIMPIAR-TAB-KW-I THRU 2105-LIMPIAR-TAB-KW-F
027200        VARYING WS-KW-CANT FROM 1 BY 1
027300        UNTIL WS-KW-CANT > 30
027400     MOVE ZEROS TO WS-KW-CANT
027500     MOVE 'N'   TO WS-SW-BONIF
027600
027700     PERFORM 2110-BUSCAR-EN-DICC-I THRU 2110-BUSCAR-EN-DICC-F
027800        VARYING WS-DIC-IDX FROM 1 BY 1
027900        UNTIL WS-DIC-IDX > 22
028000
028100     PERFORM 2140-VERIF-COMPUESTA-I THRU 2140-VERIF-COMPUESTA-F
028200        VARYING WS-COMP-IDX FROM 1 BY 1
028300        UNTIL WS-COMP-IDX > 2.
028400
028500 2100-EXTRAER-PALABRAS-F. EXIT.
028600
028700*---- BLANQUEA UNA FILA DE LA TABLA DE PALABRAS CLAVE VIA LA ----
028800*---- VISTA CRUDA (WS-TAB-KW-R), ANTES DE CADA CONSULTA --------
028900 2105-LIMPIAR-TAB-KW-I.
029000
029100     MOVE SPACES TO WS-KW-ENTRY-CRUDA(WS-KW-CANT).
029200
029300 2105-LIMPIAR-TAB-KW-F. EXIT.
029400
029500*---- BUSCA 1 PALABRA DEL DICCIONARIO, DESCARTA STOP-WORDS Y ---
029600*---- COINCIDENCIAS DE 1 SOLO CARACTER --------------------------
029700 2110-BUSCAR-EN-DICC-I.
029800
029900     MOVE WS-DIC-PALABRA(WS-DIC-IDX) TO WS-PAL-BUSCAR
030000     MOVE WS-DIC-LARGO(WS-DIC-IDX)   TO WS-PAL-LARGO
030100
030200     PERFORM 2115-BUSCAR-SUBCADENA-I THRU 2115-BUSCAR-SUBCADENA-F
030300
030400     IF WS-SE-ENCONTRO AND WS-PAL-LARGO NOT = 1
030500        PERFORM 2120-ES-STOPWORD-I THRU 2120-ES-STOPWORD-F
030600        IF NOT WS-ES-STOPWORD
030700           PERFORM 2130-AGREGAR-PALABRA-I
030800              THRU 2130-AGREGAR-PALABRA-F
030900        END-IF
031000     END-IF.
031100
031200 2110-BUSCAR-EN-DICC-F. EXIT.
031300
031400*---- RUTINA GENERICA DE BUSQUEDA DE SUBCADENA CONTIGUA EN EL --
031500*---- TEXTO LIBRE DE LA CONSULTA (WS-PAL-BUSCAR/WS-PAL-LARGO --
031600*---- SON LOS "PARAMETROS" DE ENTRADA, WS-SW-ENCONTRO ES LA ----
031700*---- SALIDA) ----------------------------------------------------
031800*     2003-09-11 HCO TKT-CNS-038 EL LIMITE ERA 500 - LARGO
031900*                              (QUEDABA CORTO EN 1); SE CORRIGE
032000*                              A 501 - LARGO.
032100 2115-BUSCAR-SUBCADENA-I.
032200
032300     MOVE 'N' TO WS-SW-ENCONTRO
032400     COMPUTE WS-LIMITE = 501 - WS-PAL-LARGO
032500
032600     PERFORM 2116-COMPARAR-POS-I THRU 2116-COMPARAR-POS-F
032700        VARYING WS-POS FROM 1 BY 1
032800        UNTIL WS-POS > WS-LIMITE OR WS-SE-ENCONTRO.
032900
033000 2115-BUSCAR-SUBCADENA-F. EXIT.
033100
033200 2116-COMPARAR-POS-I.
033300
033400     IF CNS-CONTENT-TEXT(WS-POS:WS-PAL-LARGO) =
033500           WS-PAL-BUSCAR(1:WS-PAL-LARGO)
033600        SET WS-SE-ENCONTRO TO TRUE
033700     END-IF.
033800
033900 2116-COMPARAR-POS-F. EXIT.
034000
034100*---- VERIFICA SI LA PALABRA ENCONTRADA ES UNA STOP-WORD --------
034200 2120-ES-STOPWORD-I.
034300
034400     MOVE 'N' TO WS-SW-STOPWORD
034500
034600     PERFORM 2121-COMPARAR-STOP-I THRU 2121-COMPARAR-STOP-F
034700        VARYING WS-STOP-IDX FROM 1 BY 1
034800        UNTIL WS-STOP-IDX > 10 OR WS-ES-STOPWORD.
034900
035000 2120-ES-STOPWORD-F. EXIT.
035100
035200 2121-COMPARAR-STOP-I.
035300
035400     IF WS-PAL-BUSCAR(1:WS-PAL-LARGO) =
035500           WS-STOP-PALABRA(WS-STOP-IDX)(1:WS-PAL-LARGO)
035600        SET WS-ES-STOPWORD TO TRUE
035700     END-IF.
035800
035900 2121-COMPARAR-STOP-F. EXIT.
036000
036100*---- AGREGA WS-PAL-BUSCAR(1:WS-PAL-LARGO) A LA LISTA DE -------
036200*---- PALABRAS CLAVE DE LA CONSULTA SI TODAVIA NO ESTA ----------
036300 2130-AGREGAR-PALABRA-I.
036400
036500     MOVE 'N' TO WS-SW-EXISTE
036600
036700     IF WS-KW-CANT > 0
036800        PERFORM 2135-BUSCAR-DUPLICADO-I
036900           THRU 2135-BUSCAR-DUPLICADO-F
037000           VARYING WS-DIC-IDX FROM 1 BY 1
037100           UNTIL WS-DIC-IDX > WS-KW-CANT OR WS-EXISTE-PALABRA
037200     END-IF
037300
037400     IF NOT WS-EXISTE-PALABRA AND WS-KW-CANT < 30
037500        ADD 1 TO WS-KW-CANT
037600        MOVE WS-PAL-BUSCAR TO WS-KW-TEXTO(WS-KW-CANT)
037700        MOVE WS-PAL-LARGO  TO WS-KW-LARGO(WS-KW-CANT)
037800     END-IF.
037900
038000 2130-AGREGAR-PALABRA-F. EXIT.
038100
038200*     NOTA: ESTA RUTINA REUSA WS-DIC-IDX COMO INDICE DE
038300*     RECORRIDO DE LA LISTA DE PALABRAS CLAVE (NO DEL
038400*     DICCIONARIO); ES SEGURO PORQUE 2110 YA TERMINO SU
038500*     PROPIO RECORRIDO ANTES DE LLAMAR A ESTA RUTINA.
038600 2135-BUSCAR-DUPLICADO-I.
038700
038800     IF WS-KW-TEXTO(WS-DIC-IDX)(1:WS-KW-LARGO(WS-DIC-IDX)) =
038900           WS-PAL-BUSCAR(1:WS-PAL-LARGO)
039000        AND WS-KW-LARGO(WS-DIC-IDX) = WS-PAL-LARGO
039100        SET WS-EXISTE-PALABRA TO TRUE
039200     END-IF.
039300
039400 2135-BUSCAR-DUPLICADO-F. EXIT.
039500
039600*---- VERIFICA LAS 2 FRASES DE DISPARO DE LA PALABRA COMPUESTA -
039700*---- (VER COPY_DICC, WS-COMP-DISPARO) --------------------------
039800 2140-VERIF-COMPUESTA-I.
039900
040000     MOVE WS-COMP-DISPARO(WS-COMP-IDX)      TO WS-PAL-BUSCAR
040100     MOVE WS-COMP-DISPARO-LARGO(WS-COMP-IDX) TO WS-PAL-LARGO
040200
040300     PERFORM 2115-BUSCAR-SUBCADENA-I THRU 2115-BUSCAR-SUBCADENA-F
040400
040500     IF WS-SE-ENCONTRO
040600        MOVE WS-COMP-PALABRA(1) TO WS-PAL-BUSCAR
040700        MOVE WS-COMP-LARGO(1)   TO WS-PAL-LARGO
040800        PERFORM 2130-AGREGAR-PALABRA-I THRU 2130-AGREGAR-PALABRA-F
040900        MOVE WS-COMP-PALABRA(2) TO WS-PAL-BUSCAR
041000        MOVE WS-COMP-LARGO(2)   TO WS-PAL-LARGO
041100        PERFORM 2130-AGREGAR-PALABRA-I THRU 2130-AGREGAR-PALABRA-F
041200     END-IF.
041300
041400 2140-VERIF-COMPUESTA-F. EXIT.
041500
041600
041700*---- CLASIFICACION DEL TIPO DE CONSULTA ------------------------
041800 2200-CLASIFICAR-TIPO-I.
041900
042000     MOVE ZEROS TO WS-PUNTAJE-CAT(1) WS-PUNTAJE-CAT(2)
042100                   WS-PUNTAJE-CAT(3) WS-PUNTAJE-CAT(4)
042200     MOVE 'N'   TO WS-SW-BONIF
042300
042400     PERFORM 2210-VERIF-FRASE-BONIF-I
042500        THRU 2210-VERIF-FRASE-BONIF-F
042600        VARYING WS-FRASE-IDX FROM 1 BY 1
042700        UNTIL WS-FRASE-IDX > 4
042800
042900     IF WS-KW-CANT > 0
043000        PERFORM 2220-PUNTUAR-PALABRA-I THRU 2220-PUNTUAR-PALABRA-F
043100           VARYING WS-DIC-IDX FROM 1 BY 1
043200           UNTIL WS-DIC-IDX > WS-KW-CANT
043300     END-IF
043400
043500     MOVE 'N' TO WS-SW-RETROALIM
043600     PERFORM 2230-VERIF-FRASE-POSIT-I
043700        THRU 2230-VERIF-FRASE-POSIT-F
043800        VARYING WS-FRASE-IDX FROM 1 BY 1
043900        UNTIL WS-FRASE-IDX > 4 OR WS-HAY-RETROALIM
044000
044100     IF WS-HAY-RETROALIM
044200        MOVE WS-TIPO-GENERAL TO CNS-ANALYSIS-TYPE
044300     ELSE
044400        PERFORM 2240-ELEGIR-MEJOR-TIPO-I
044500           THRU 2240-ELEGIR-MEJOR-TIPO-F
044600     END-IF.
044700
044800 2200-CLASIFICAR-TIPO-F. EXIT.
044900
045000*---- BONIFICACION DE +1 A CATEGORIA 1 (PRODUCTO) SI APARECE --
045100*---- CUALQUIERA DE LAS 4 FRASES DE CONSULTA (SOLO UNA VEZ) ----
045200 2210-VERIF-FRASE-BONIF-I.
045300
045400     MOVE WS-FRASE-BONIF(WS-FRASE-IDX)       TO WS-PAL-BUSCAR
045500     MOVE WS-FRASE-BONIF-LARGO(WS-FRASE-IDX) TO WS-PAL-LARGO
045600
045700     PERFORM 2115-BUSCAR-SUBCADENA-I THRU 2115-BUSCAR-SUBCADENA-F
045800
045900     IF WS-SE-ENCONTRO AND WS-SW-BONIF = 'N'
046000        ADD 1 TO WS-PUNTAJE-CAT(1)
046100        MOVE 'S' TO WS-SW-BONIF
046200     END-IF.
046300
046400 2210-VERIF-FRASE-BONIF-F. EXIT.
046500
046600*---- SUMA LOS PUNTOS DE CATEGORIA DE 1 PALABRA CLAVE YA --------
046700*---- EXTRAIDA (WS-DIC-IDX RECORRE LA LISTA DE PALABRAS CLAVE, --
046800*---- REUTILIZANDO LA TABLA-PARAMETRO WS-PAL-BUSCAR) ------------
046900 2220-PUNTUAR-PALABRA-I.
047000
047100     MOVE WS-KW-TEXTO(WS-DIC-IDX) TO WS-PAL-BUSCAR
047200     MOVE WS-KW-LARGO(WS-DIC-IDX) TO WS-PAL-LARGO
047300     MOVE 'N' TO WS-SW-CATEGORIA
047400
047500     PERFORM 2225-BUSCAR-CATEGORIA-I THRU 2225-BUSCAR-CATEGORIA-F
047600        VARYING WS-STOP-IDX FROM 1 BY 1
047700        UNTIL WS-STOP-IDX > 22 OR WS-CAT-ENCONTRADA
047800
047900     IF WS-CAT-ENCONTRADA
048000        ADD WS-DIC-PUNTOS(WS-STOP-IDX)
048100           TO WS-PUNTAJE-CAT(WS-DIC-CATNUM(WS-STOP-IDX))
048200     END-IF.
048300
048400 2220-PUNTUAR-PALABRA-F. EXIT.
048500
048600*     NOTA: ESTA RUTINA REUSA WS-STOP-IDX COMO INDICE DE
048700*     RECORRIDO DEL DICCIONARIO (NO DE LA TABLA DE STOP-WORDS);
048800*     ES SEGURO PORQUE EN ESTE PUNTO YA TERMINARON TODAS LAS
048900*     RUTINAS QUE LO USAN PARA SU PROPIO FIN.
049000 2225-BUSCAR-CATEGORIA-I.
049100
049200     IF WS-DIC-PALABRA(WS-STOP-IDX)(1:WS-DIC-LARGO(WS-STOP-IDX)) =
049300           WS-PAL-BUSCAR(1:WS-PAL-LARGO)
049400        AND WS-DIC-LARGO(WS-STOP-IDX) = WS-PAL-LARGO
049500        SET WS-CAT-ENCONTRADA TO TRUE
049600     END-IF.
049700
049800 2225-BUSCAR-CATEGORIA-F. EXIT.
049900
050000*---- VERIFICA LAS 4 FRASES DE RETROALIMENTACION POSITIVA, ------
050100*---- QUE FUERZAN LA CATEGORIA GENERAL SIN IMPORTAR EL PUNTAJE -
050200 2230-VERIF-FRASE-POSIT-I.
050300
050400     MOVE WS-FRASE-POSIT(WS-FRASE-IDX)       TO WS-PAL-BUSCAR
050500     MOVE WS-FRASE-POSIT-LARGO(WS-FRASE-IDX) TO WS-PAL-LARGO
050600
050700     PERFORM 2115-BUSCAR-SUBCADENA-I THRU 2115-BUSCAR-SUBCADENA-F
050800
050900     IF WS-SE-ENCONTRO
051000        SET WS-HAY-RETROALIM TO TRUE
051100     END-IF.
051200
051300 2230-VERIF-FRASE-POSIT-F. EXIT.
051400
051500*---- ELIGE LA CATEGORIA DE MAYOR PUNTAJE (UMBRAL 2, EMPATE ----
051600*---- GANA LA PRIMERA ENCONTRADA, SIN NINGUNA >= 2 ES GENERAL) -
051700 2240-ELEGIR-MEJOR-TIPO-I.
051800
051900     MOVE ZEROS TO WS-MEJOR-PUNTAJE
052000     MOVE ZERO  TO WS-MEJOR-CATNUM
052100
052200     PERFORM 2245-COMPARAR-PUNTAJE-I THRU 2245-COMPARAR-PUNTAJE-F
052300        VARYING WS-CAT-IDX FROM 1 BY 1
052400        UNTIL WS-CAT-IDX > 4
052500
052600     IF WS-MEJOR-CATNUM = ZERO
052700        MOVE WS-TIPO-GENERAL TO CNS-ANALYSIS-TYPE
052800     ELSE
052900        MOVE WS-DIC-CATEGORIA(WS-MEJOR-CATNUM)
053000           TO CNS-ANALYSIS-TYPE
053100     END-IF.
053200
053300 2240-ELEGIR-MEJOR-TIPO-F. EXIT.
053400
053500 2245-COMPARAR-PUNTAJE-I.
053600
053700     IF WS-PUNTAJE-CAT(WS-CAT-IDX) >= 2
053800        IF WS-PUNTAJE-CAT(WS-CAT-IDX) > WS-MEJOR-PUNTAJE
053900           MOVE WS-PUNTAJE-CAT(WS-CAT-IDX) TO WS-MEJOR-PUNTAJE
054000           MOVE WS-CAT-IDX                 TO WS-MEJOR-CATNUM
054100        END-IF
054200     END-IF.
054300
054400 2245-COMPARAR-PUNTAJE-F. EXIT.
054500
054600
054700*---- CLASIFICACION DE SENTIMIENTO SOBRE LAS PALABRAS CLAVE ----
054800 2300-CLASIFICAR-SENTIM-I.
054900
055000     MOVE ZEROS TO WS-CONT-POSITIVO WS-CONT-NEGATIVO
055100
055200     IF WS-KW-CANT > 0
055300        PERFORM 2310-EVALUAR-SENTIM-KW-I
055400           THRU 2310-EVALUAR-SENTIM-KW-F
055500           VARYING WS-DIC-IDX FROM 1 BY 1
055600           UNTIL WS-DIC-IDX > WS-KW-CANT
055700     END-IF
055800
055900     IF WS-CONT-POSITIVO > WS-CONT-NEGATIVO
056000        MOVE '긍정' TO CNS-ANALYSIS-SENTIMENT
056100     ELSE
056200        IF WS-CONT-NEGATIVO > WS-CONT-POSITIVO
056300           MOVE '부정' TO CNS-ANALYSIS-SENTIMENT
056400        ELSE
056500           MOVE '중립' TO CNS-ANALYSIS-SENTIMENT
056600        END-IF
056700     END-IF.
056800
056900 2300-CLASIFICAR-SENTIM-F. EXIT.
057000
057100*---- POR CADA PALABRA CLAVE (WS-DIC-IDX LA RECORRE), VERIFICA -
057200*---- SI CONTIENE ALGUNA PALABRA POSITIVA O NEGATIVA COMO -------
057300*---- SUBCADENA -----------------------------------------------
057400 2310-EVALUAR-SENTIM-KW-I.
057500
057600     MOVE 'N' TO WS-SW-POS-KW
057700     PERFORM 2320-BUSCAR-POS-EN-KW-I THRU 2320-BUSCAR-POS-EN-KW-F
057800        VARYING WS-SENT-IDX FROM 1 BY 1
057900        UNTIL WS-SENT-IDX > 8 OR WS-SW-POS-KW = 'S'
058000     IF WS-SW-POS-KW = 'S'
058100        ADD 1 TO WS-CONT-POSITIVO
058200     END-IF
058300
058400     MOVE 'N' TO WS-SW-NEG-KW
058500     PERFORM 2330-BUSCAR-NEG-EN-KW-I THRU 2330-BUSCAR-NEG-EN-KW-F
058600        VARYING WS-SENT-IDX FROM 1 BY 1
058700        UNTIL WS-SENT-IDX > 8 OR WS-SW-NEG-KW = 'S'
058800     IF WS-SW-NEG-KW = 'S'
058900        ADD 1 TO WS-CONT-NEGATIVO
059000     END-IF.
059100
059200 2310-EVALUAR-SENTIM-KW-F. EXIT.
059300
059400 2320-BUSCAR-POS-EN-KW-I.
059500
059600     IF WS-SENT-POS-LARGO(WS-SENT-IDX) <= WS-KW-LARGO(WS-DIC-IDX)
059700        COMPUTE WS-LIMITE-KW = WS-KW-LARGO(WS-DIC-IDX) -
059800                WS-SENT-POS-LARGO(WS-SENT-IDX) + 1
059900        PERFORM 2325-COMPARAR-POS-KW-I THRU 2325-COMPARAR-POS-KW-F
060000           VARYING WS-POS-KW FROM 1 BY 1
060100           UNTIL WS-POS-KW > WS-LIMITE-KW OR WS-SW-POS-KW = 'S'
060200     END-IF.
060300
060400 2320-BUSCAR-POS-EN-KW-F. EXIT.
060500
060600 2325-COMPARAR-POS-KW-I.
060700
060800     MOVE WS-SENT-POS-LARGO(WS-SENT-IDX) TO WS-LARGO-SENT
060900     IF WS-KW-TEXTO(WS-DIC-IDX)(WS-POS-KW:WS-LARGO-SENT)
061000           = WS-SENT-POS-PALABRA(WS-SENT-IDX)(1:WS-LARGO-SENT)
061100        MOVE 'S' TO WS-SW-POS-KW
061200     END-IF.
061300
061400 2325-COMPARAR-POS-KW-F. EXIT.
061500
061600 2330-BUSCAR-NEG-EN-KW-I.
061700
061800     IF WS-SENT-NEG-LARGO(WS-SENT-IDX) <= WS-KW-LARGO(WS-DIC-IDX)
061900        COMPUTE WS-LIMITE-KW = WS-KW-LARGO(WS-DIC-IDX) -
062000                WS-SENT-NEG-LARGO(WS-SENT-IDX) + 1
062100        PERFORM 2335-COMPARAR-NEG-KW-I THRU 2335-COMPARAR-NEG-KW-F
062200           VARYING WS-POS-KW FROM 1 BY 1
062300           UNTIL WS-POS-KW > WS-LIMITE-KW OR WS-SW-NEG-KW = 'S'
062400     END-IF.
062500
062600 2330-BUSCAR-NEG-EN-KW-F. EXIT.
062700
062800 2335-COMPARAR-NEG-KW-I.
062900
063000     MOVE WS-SENT-NEG-LARGO(WS-SENT-IDX) TO WS-LARGO-SENT
063100     IF WS-KW-TEXTO(WS-DIC-IDX)(WS-POS-KW:WS-LARGO-SENT)
063200           = WS-SENT-NEG-PALABRA(WS-SENT-IDX)(1:WS-LARGO-SENT)
063300        MOVE 'S' TO WS-SW-NEG-KW
063400     END-IF.
063500
063600 2335-COMPARAR-NEG-KW-F. EXIT.
063700
063800
063900*---- ARMA CNS-ANALYSIS-KEYWORDS UNIENDO LA LISTA DE PALABRAS --
064000*---- CLAVE CON ", " (EL TIPO Y EL SENTIMIENTO YA QUEDARON ------
064100*---- GRABADOS DIRECTAMENTE POR 2200/2300) -----------------------
064200 2400-FORMATEAR-ANALISIS-I.
064300
064400     MOVE SPACES TO CNS-ANALYSIS-KEYWORDS
064500     MOVE 1      TO WS-POS-SALIDA
064600
064700     IF WS-KW-CANT > 0
064800        PERFORM 2410-UNIR-PALABRA-I THRU 2410-UNIR-PALABRA-F
064900           VARYING WS-DIC-IDX FROM 1 BY 1
065000           UNTIL WS-DIC-IDX > WS-KW-CANT
065100     END-IF.
065200
065300 2400-FORMATEAR-ANALISIS-F. EXIT.
065400
065500 2410-UNIR-PALABRA-I.
065600
065700     IF WS-DIC-IDX > 1
065800        MOVE ', ' TO CNS-ANALYSIS-KEYWORDS(WS-POS-SALIDA:2)
065900        ADD 2 TO WS-POS-SALIDA
066000     END-IF
066100
066200     MOVE WS-KW-TEXTO(WS-DIC-IDX)(1:WS-KW-LARGO(WS-DIC-IDX))
066300        TO CNS-ANALYSIS-KEYWORDS(WS-POS-SALIDA:
066400              WS-KW-LARGO(WS-DIC-IDX))
066500     ADD WS-KW-LARGO(WS-DIC-IDX) TO WS-POS-SALIDA.
066600
066700 2410-UNIR-PALABRA-F. EXIT.
066800
066900
067000*---- LECTURA SECUENCIAL DE COUNSEL-IN --------------------------
067100 2900-LEER-I.
067200
067300     READ ENTRADA INTO CNS-REG-CONSULTA
067400     EVALUATE FS-ENTRADA
067500        WHEN '00'
067600           CONTINUE
067700        WHEN '10'
067800           SET WS-FIN-LECTURA TO TRUE
067900        WHEN OTHER
068000           DISPLAY '* ERROR EN READ COUNSEL-IN = ' FS-ENTRADA
068100           MOVE 9999 TO RETURN-CODE
068200           SET WS-FIN-LECTURA TO TRUE
068300     END-EVALUATE.
068400
068500 2900-LEER-F. EXIT.
068600
068700
068800*---- CIERRE DE ARCHIVOS Y CONTADORES FINALES --------------------
068900 9999-FINAL-I.
069000
069100     DISPLAY ' '
069200     DISPLAY '=================================================='
069300     DISPLAY 'PGMANCAF - TOTAL CONSULTAS LEIDAS      : '
069400              WS-CANT-LEIDOS
069500     DISPLAY 'PGMANCAF - TOTAL CONSULTAS SIN TEXTO   : '
069600              WS-CANT-VACIOS
069700     DISPLAY '=================================================='
069800
069900     CLOSE ENTRADA
070000     IF FS-ENTRADA IS NOT EQUAL '00' THEN
070100        DISPLAY '* ERROR EN CLOSE COUNSEL-IN  = ' FS-ENTRADA
070200        MOVE 9999 TO RETURN-CODE
070300     END-IF
070400
070500     CLOSE SALIDA
070600     IF FS-SALIDA IS NOT EQUAL '00' THEN
070700        DISPLAY '* ERROR EN CLOSE COUNSEL-OUT = ' FS-SALIDA
070800        MOVE 9999 TO RETURN-CODE
070900     END-IF.
071000
071100 9999-FINAL-F. EXIT.
