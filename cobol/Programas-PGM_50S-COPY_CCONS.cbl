000100*////////////////// (CCONS) /////////////////////////////////////
000200***************************************************************
000300*     LAYOUT CONSULTA DE ASESORIA AL CLIENTE                  *
000400*     LARGO REGISTRO = 1000 BYTES                              *
000500*     ARCHIVOS QUE LO USAN: COUNSEL-IN / COUNSEL-OUT /         *
000600*                           COUNSEL-HISTORY-IN/OUT             *
000700***************************************************************
000800*    1989-02-06 RTB TKT-CNS-001 ALTA INICIAL DEL LAYOUT.          CNS-001 
000900*    1991-07-19 RTB TKT-CNS-014 SE AGREGA BLOQUE DE PREDICCION    CNS-014 
001000*                              (CNS-PREDICTED-xxx) QUE ANTES      CNS-014 
001100*                              VIVIA EN UN LAYOUT APARTE.         CNS-014 
001200*    1993-11-03 MGQ TKT-CNS-022 SE AGREGA REDEFINES DE FECHA      CNS-022
001300*                              PARA EL CALCULO DE INTERVALO DEL   CNS-022
001400*                              PASE DE PREDICCION (PGMPRCAF).     CNS-022
001500*    1999-01-08 HCO TKT-CNS-031 REVISION Y2K: CNS-FECHA-AAAA YA   CNS-031
001600*                              VENIA EN 4 POSICIONES, SE DEJA     CNS-031
001700*                              CONSTANCIA DE LA REVISION.         CNS-031
001800*    2006-08-14 HCO TKT-CNS-042 SE PASA CNS-PREDICTED-INTERVAL A  CNS-042
001900*                              COMP-3 (IGUAL QUE EL RESTO DE LOS  CNS-042
002000*                              CAMPOS V9x DEL SISTEMA) Y SE        CNS-042
002100*                              ELIMINA SU VISTA ENTERA REDEFINES  CNS-042
002200*                              (NUNCA SE USO).                    CNS-042
002300 01  CNS-REG-CONSULTA.
002400*     POSICION RELATIVA (1:9) IDENTIFICADOR DE CONSULTA
002500     03  CNS-COUNSEL-ID          PIC 9(09)    VALUE ZEROS.
002600*     POSICION RELATIVA (10:10) IDENTIFICADOR DEL ASESOR
002700     03  CNS-COUNSELOR-ID        PIC X(10)    VALUE SPACES.
002800*     POSICION RELATIVA (20:10) IDENTIFICADOR DEL CLIENTE
002900     03  CNS-CUSTOMER-ID         PIC X(10)    VALUE SPACES.
003000*     POSICION RELATIVA (30:500) TEXTO LIBRE DE LA CONSULTA
003100*     (EBCDIC, SE BUSCA COMO SUBCADENA CONTIGUA DE BYTES)
003200     03  CNS-CONTENT-TEXT        PIC X(500)   VALUE SPACES.
003300*     POSICION RELATIVA (530:8) FECHA DE LA CONSULTA AAAAMMDD
003400     03  CNS-COUNSEL-DATE        PIC 9(08)    VALUE ZEROS.
003500*     1993-11-03 MGQ TKT-CNS-022 DESGLOSE DE FECHA PARA CALCULO
003600*                              DE INTERVALO ENTRE CONSULTAS.
003700     03  CNS-COUNSEL-DATE-R REDEFINES CNS-COUNSEL-DATE.
003800         05  CNS-FECHA-AAAA      PIC 9(04).
003900         05  CNS-FECHA-MM        PIC 9(02).
004000         05  CNS-FECHA-DD        PIC 9(02).
004100*     POSICION RELATIVA (538:30) PRODUCTO O DESCRIPCION, PUEDE
004200*     VENIR EN BLANCO
004300     03  CNS-PRODUCT-INFO        PIC X(30)    VALUE SPACES.
004400*     POSICION RELATIVA (568:10) TIPO DE CONSULTA CLASIFICADO
004500*     POR PGMANCAF. BLANCO = TODAVIA NO ANALIZADO.
004600     03  CNS-ANALYSIS-TYPE       PIC X(10)    VALUE SPACES.
004700     03  CNS-ANALYSIS-TYPE-R REDEFINES CNS-ANALYSIS-TYPE.
004800         05  CNS-TIPO-1          PIC X(10).
004900*     POSICION RELATIVA (578:4) SENTIMIENTO CLASIFICADO POR
005000*     PGMANCAF. BLANCO = TODAVIA NO ANALIZADO.
005100     03  CNS-ANALYSIS-SENTIMENT  PIC X(04)    VALUE SPACES.
005200*     POSICION RELATIVA (582:200) PALABRAS CLAVE EXTRAIDAS,
005300*     SEPARADAS POR COMA Y ESPACIO. BLANCO = TODAVIA NO
005400*     ANALIZADO.
005500     03  CNS-ANALYSIS-KEYWORDS   PIC X(200)   VALUE SPACES.
005600*     POSICION RELATIVA (782:10) TIPO DE PROXIMA CONSULTA
005700*     PREDICHO POR PGMPRCAF. BLANCO = TODAVIA NO PREDICHO.
005800     03  CNS-PREDICTED-TYPE      PIC X(10)    VALUE SPACES.
005900*     POSICION RELATIVA (792:3) INTERVALO PROMEDIO PREDICHO,
006000*     EN DIAS, CON UN DECIMAL (COMP-3, IGUAL QUE TODO CAMPO
006100*     V9x DEL SISTEMA).
006200*    2006-08-14 HCO TKT-CNS-042 SE PASA A COMP-3 (ANTES        CNS-042
006300*                              DISPLAY) Y SE ELIMINA LA VISTA  CNS-042
006400*                              ENTERA REDEFINES QUE NUNCA SE   CNS-042
006500*                              LLEGO A USAR.                    CNS-042
006600     03  CNS-PREDICTED-INTERVAL  PIC 9(04)V9(01) COMP-3
006700                                  VALUE ZEROS.
006800*     POSICION RELATIVA (795:200) TOP-5 PALABRAS CLAVE
006900*     PREDICHAS PARA LA PROXIMA CONSULTA.
007000     03  CNS-PREDICTED-KEYWORDS  PIC X(200)   VALUE SPACES.
007100*     1991-07-19 RTB TKT-CNS-014 PRIMERA PALABRA PREDICHA
007200*                              SUELTA PARA EL LISTADO RAPIDO
007300*                              DE PGMPRCAF (VER REPORTE).
007400     03  CNS-PREDICTED-KEYWORDS-R REDEFINES
007500                                   CNS-PREDICTED-KEYWORDS.
007600         05  CNS-PRED-KW-TOPE    PIC X(20).
007700         05  FILLER              PIC X(180).
007800*     POSICION RELATIVA (995:6) RELLENO PARA COMPLETAR 1000
007900     03  FILLER                  PIC X(06)    VALUE SPACES.
008000*///////////////////////////////////////////////////////////////
